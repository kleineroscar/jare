000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                  
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                  
000300?SEARCH  =TALLIB                                                  
000400?SEARCH  =ASC2EBC                                                 
000500?SEARCH  =EBC2ASC                                                 
000600?NOLMAP, SYMBOLS, INSPECT                                         
000700?SAVE ALL                                                         
000800?SAVEABEND                                                        
000900?LINES 66                                                         
001000?CHECK 3                                                          
001100                                                                  
001200 IDENTIFICATION DIVISION.                                         
001300                                                                  
001400 PROGRAM-ID.    SSFEND0M.                                         
001500 AUTHOR.        R. BAUER.                                         
001600 INSTALLATION.  SSF-ANWENDUNGSGRUPPE.                             
001700 DATE-WRITTEN.  1994-03-07.                                       
001800 DATE-COMPILED.                                                   
001900 SECURITY.      NUR FUER INTERNEN GEBRAUCH.                       
002000                                                                  
002100***************************************************************** 
002200* Letzte Aenderung :: 2006-03-07                                  
002300* Letzte Version   :: A.02.02                                     
002400* Kurzbeschreibung :: Pruefung Wert endet NICHT auf Endung        
002500* Auftrag          :: SSFNEW-FC4                                  
002600*                                                                 
002700* Aenderungen                                                     
002800*----------------------------------------------------------------*
002900* Vers. | Datum    | von | Kommentar                             *
003000*-------|----------|-----|---------------------------------------*
003100*A.00.00|1994-03-07| rb  | Neuerstellung                          
003200*A.01.00|1999-03-04| kl  | Jahr-2000 Pruefung abgeschlossen       
003300*A.01.01|2001-05-30| rb  | Leerer/fehlender Wert besteht jetzt    
003400*       |          |     | immer (vorher Programmabbruch)         
003500*A.02.00|2005-06-21| rb  | Option IGNORE-CASE ergaenzt fuer       
003600*       |          |     | Gross-/Kleinschreibung                 
003700*A.02.01|2005-09-12| kir | Korrektur zu A.01.01: leerer Wert gilt 
003800*       |          |     | jetzt wieder als fehlgeschlagen statt  
003900*       |          |     | bestanden; leere Endung wird jetzt     
004000*       |          |     | ebenfalls abgefangen (sonst Bezug auf  
004100*       |          |     | Endungslaenge Null moeglich)           
004200*A.02.02|2006-03-07| kir | TAL-TIME auf Standard-JHJJMMTT-Layout  
004300*       |          |     | umgestellt, war hier falsch angelegt   
004400*----------------------------------------------------------------*
004500*                                                                 
004600* Programmbeschreibung                                            
004700* --------------------                                            
004800*                                                                 
004900* Stellt fest, ob ein Wert NICHT auf eine vorgegebene Endung      
005000* endet.  LINK-FAILED = 0 (bestanden), wenn der Wert kuerzer als  
005100* die Endung ist oder nicht auf die Endung endet.  LINK-FAILED = 1
005200* (fehlgeschlagen), wenn der Wert auf die Endung endet, oder wenn 
005300* Wert bzw. Endung fehlen/leer sind - ein fehlender Wert bzw. eine
005400* fehlende Endung gilt nicht als "endet nicht darauf".  Mit       
005500* LINK-IGNORE-CASE = 1 wird ohne Ruecksicht auf Gross-/Klein-     
005600* schreibung verglichen.                                          
005700*                                                                 
005800******************************************************************
005900                                                                  
006000 ENVIRONMENT DIVISION.                                            
006100 CONFIGURATION SECTION.                                           
006200 SPECIAL-NAMES.                                                   
006300     SWITCH-15 IS ANZEIGE-VERSION                                 
006400         ON STATUS IS SHOW-VERSION                                
006500     CLASS ALPHNUM IS "0123456789"                                
006600                      "abcdefghijklmnopqrstuvwxyz"                
006700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                
006800                      " .,;-_!$%&/=*+".                           
006900                                                                  
007000 INPUT-OUTPUT SECTION.                                            
007100 FILE-CONTROL.                                                    
007200                                                                  
007300                                                                  
007400 DATA DIVISION.                                                   
007500 FILE SECTION.                                                    
007600                                                                  
007700                                                                  
007800 WORKING-STORAGE SECTION.                                         
007900*----------------------------------------------------------------*
008000* stand-alone Zaehler                                             
008100*----------------------------------------------------------------*
008200 77          C9-PRUEFUNGEN       PIC S9(09) COMP VALUE ZERO.      
008300                                                                  
008400*----------------------------------------------------------------*
008500* Comp-Felder: Praefix Cn mit n = Anzahl Digits                   
008600*----------------------------------------------------------------*
008700 01          COMP-FELDER.                                         
008800     05      C4-LEN-WERT         PIC S9(04) COMP.                 
008900     05      C4-LEN-ENDUNG       PIC S9(04) COMP.                 
009000     05      C4-START            PIC S9(04) COMP.                 
009100     05      C4-IX               PIC S9(04) COMP.                 
009200     05      C4-X.                                                
009300      10                         PIC X VALUE LOW-VALUE.           
009400      10     C4-X2               PIC X.                           
009500     05      C4-NUM REDEFINES C4-X                                
009600                                 PIC S9(04) COMP.                 
009700                                                                  
009800*----------------------------------------------------------------*
009900* Display-Felder: Praefix D                                       
010000*----------------------------------------------------------------*
010100 01          DISPLAY-FELDER.                                      
010200     05      D-NUM1              PIC  9.                          
010300     05      D-NUM4              PIC -9(04).                      
010400                                                                  
010500*----------------------------------------------------------------*
010600* Felder mit konstantem Inhalt: Praefix K                         
010700*----------------------------------------------------------------*
010800 01          KONSTANTE-FELDER.                                    
010900     05      K-MODUL             PIC X(08) VALUE "SSFEND0M".      
011000     05      K-GROSS             PIC X(26)                        
011100             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                  
011200     05      K-KLEIN              PIC X(26)                       
011300             VALUE "abcdefghijklmnopqrstuvwxyz".                  
011400                                                                  
011500*----------------------------------------------------------------*
011600* Conditional-Felder                                              
011700*----------------------------------------------------------------*
011800 01          SCHALTER.                                            
011900     05      PRG-STATUS          PIC 9.                           
012000          88 PRG-OK                          VALUE ZERO.          
012100          88 PRG-ABBRUCH                     VALUE 2.             
012200                                                                  
012300*----------------------------------------------------------------*
012400* Zeit/Datumsfelder mit REDEFINES (vom Modul nicht genutzt, wird  
012500* fuer kuenftige Protokollierung bereitgehalten)                  
012600*----------------------------------------------------------------*
012700 01          TAL-TIME.                                            
012800     05      TAL-JHJJMMTT.                                        
012900      10     TAL-JHJJ            PIC S9(04) COMP.                 
013000      10     TAL-MM              PIC S9(04) COMP.                 
013100      10     TAL-TT              PIC S9(04) COMP.                 
013200     05      TAL-HHMI.                                            
013300      10     TAL-HH              PIC S9(04) COMP.                 
013400      10     TAL-MI              PIC S9(04) COMP.                 
013500     05      TAL-SS              PIC S9(04) COMP.                 
013600     05      TAL-HS              PIC S9(04) COMP.                 
013700     05      TAL-MS              PIC S9(04) COMP.                 
013800                                                                  
013900 01          TAL-TIME-D.                                          
014000     05      TAL-JHJJMMTT.                                        
014100        10   TAL-JHJJ            PIC  9(04).                      
014200        10   TAL-MM              PIC  9(02).                      
014300        10   TAL-TT              PIC  9(02).                      
014400     05      TAL-HHMI.                                            
014500        10   TAL-HH              PIC  9(02).                      
014600        10   TAL-MI              PIC  9(02).                      
014700     05      TAL-SS              PIC  9(02).                      
014800     05      TAL-HS              PIC  9(02).                      
014900     05      TAL-MS              PIC  9(02).                      
015000 01          TAL-TIME-N REDEFINES TAL-TIME-D.                     
015100     05      TAL-TIME-N16        PIC  9(16).                      
015200     05      TAL-TIME-REST       PIC  9(02).                      
015300                                                                  
015400*----------------------------------------------------------------*
015500* weitere Arbeitsfelder                                           
015600*----------------------------------------------------------------*
015700 01          WORK-FELDER.                                         
015800     05      W-WERT-KLEIN        PIC X(80).                       
015900     05      W-ENDUNG-KLEIN      PIC X(10).                       
016000     05      FILLER              PIC X(04).                       
016100 01          W-WERT-KLEIN-N REDEFINES W-WERT-KLEIN.               
016200     05      W-WERT-KLEIN-ZEICHEN                                 
016300                                 OCCURS 80 PIC X.                 
016400                                                                  
016500*-->    Uebergabe aus Hauptprogramm (BR-ENDS-1 .. BR-ENDS-4)      
016600 01     LINK-REC.                                                 
016700    05  LINK-HDR.                                                 
016800     10 LINK-CMD                 PIC X(02).                       
016900*       "EN" = CheckNotEndsWith pruefen                           
017000     10 LINK-RC                  PIC S9(04) COMP.                 
017100    05  LINK-DATA.                                                
017200     10 LINK-WERT                PIC X(80).                       
017300     10 LINK-ENDUNG              PIC X(10).                       
017400     10 LINK-IGNORE-CASE         PIC 9.                           
017500*          0 = gross-/kleinschreibungs-sensitiv, 1 = ignorieren   
017600     10 LINK-FAILED              PIC 9.                           
017700*          0 = bestanden, 1 = fehlgeschlagen                      
017800                                                                  
017900 PROCEDURE DIVISION.                                              
018000                                                                  
018100******************************************************************
018200* Steuerungs-Section                                              
018300******************************************************************
018400 A100-STEUERUNG SECTION.                                          
018500 A100-00.                                                         
018600     IF  SHOW-VERSION                                             
018700         DISPLAY K-MODUL " - SSFNEW-FC4"                          
018800         GOBACK                                                   
018900     END-IF                                                       
019000                                                                  
019100     PERFORM B000-VORLAUF                                         
019200     PERFORM B100-VERARBEITUNG                                    
019300     PERFORM B090-ENDE                                            
019400     GOBACK                                                       
019500     .                                                            
019600 A100-99.                                                         
019700     EXIT.                                                        
019800                                                                  
019900******************************************************************
020000* Vorlauf                                                         
020100******************************************************************
020200 B000-VORLAUF SECTION.                                            
020300 B000-00.                                                         
020400     PERFORM C000-INIT                                            
020500     .                                                            
020600 B000-99.                                                         
020700     EXIT.                                                        
020800                                                                  
020900******************************************************************
021000* Ende                                                            
021100******************************************************************
021200 B090-ENDE SECTION.                                               
021300 B090-00.                                                         
021400     ADD 1 TO C9-PRUEFUNGEN                                       
021500     MOVE ZERO TO LINK-RC                                         
021600     .                                                            
021700 B090-99.                                                         
021800     EXIT.                                                        
021900                                                                  
022000******************************************************************
022100* Verarbeitung - BR-ENDS-1 .. BR-ENDS-4                           
022200******************************************************************
022300 B100-VERARBEITUNG SECTION.                                       
022400 B100-00.                                                         
022500**      ---> BR-ENDS-1: Wert oder Endung fehlt/leer - gilt nicht  
022600**           als "endet nicht darauf", also fehlgeschlagen        
022700     IF  LINK-WERT = SPACES OR LINK-ENDUNG = SPACES               
022800         MOVE 1 TO LINK-FAILED                                    
022900     ELSE                                                         
023000         PERFORM C000-LAENGEN-ERMITTELN                           
023100                                                                  
023200**          ---> BR-ENDS-2: Wert kuerzer als Endung - bestanden   
023300         IF  C4-LEN-WERT < C4-LEN-ENDUNG                          
023400             MOVE ZERO TO LINK-FAILED                             
023500         ELSE                                                     
023600             IF  LINK-IGNORE-CASE = 1                             
023700                 PERFORM C100-GROSS-KLEIN                         
023800             ELSE                                                 
023900                 MOVE LINK-WERT   TO W-WERT-KLEIN                 
024000                 MOVE LINK-ENDUNG TO W-ENDUNG-KLEIN               
024100             END-IF                                               
024200             PERFORM C200-ENDET-MIT                               
024300         END-IF                                                   
024400     END-IF                                                       
024500     .                                                            
024600 B100-99.                                                         
024700     EXIT.                                                        
024800                                                                  
024900******************************************************************
025000* Initialisierung von Feldern und Strukturen                      
025100******************************************************************
025200 C000-INIT SECTION.                                               
025300 C000-00.                                                         
025400     MOVE ZERO  TO C4-LEN-WERT                                    
025500     MOVE ZERO  TO C4-LEN-ENDUNG                                  
025600     MOVE SPACE TO W-WERT-KLEIN                                   
025700     MOVE SPACE TO W-ENDUNG-KLEIN                                 
025800     .                                                            
025900 C000-99.                                                         
026000     EXIT.                                                        
026100                                                                  
026200******************************************************************
026300* Laenge von Wert und Endung ohne nachgestellte Leerzeichen       
026400******************************************************************
026500 C000-LAENGEN-ERMITTELN SECTION.                                  
026600 C000L-00.                                                        
026700     PERFORM C010-TRIM-LEN-WERT                                   
026800     PERFORM C020-TRIM-LEN-ENDUNG                                 
026900     .                                                            
027000 C000L-99.                                                        
027100     EXIT.                                                        
027200                                                                  
027300******************************************************************
027400* Endstaendige Leerzeichen aus LINK-WERT abzaehlen                
027500******************************************************************
027600 C010-TRIM-LEN-WERT SECTION.                                      
027700 C010-00.                                                         
027800     MOVE 80 TO C4-LEN-WERT                                       
027900     PERFORM C011-EIN-ZEICHEN-WERT                                
028000         VARYING C4-IX FROM 80 BY -1                              
028100         UNTIL   C4-IX < 1 OR C4-LEN-WERT NOT = C4-IX             
028200     .                                                            
028300 C010-99.                                                         
028400     EXIT.                                                        
028500                                                                  
028600******************************************************************
028700* ein Zeichen von LINK-WERT von rechts pruefen                    
028800******************************************************************
028900 C011-EIN-ZEICHEN-WERT SECTION.                                   
029000 C011-00.                                                         
029100     IF  LINK-WERT(C4-IX:1) = SPACE AND C4-LEN-WERT = C4-IX       
029200         SUBTRACT 1 FROM C4-LEN-WERT                              
029300     END-IF                                                       
029400     .                                                            
029500 C011-99.                                                         
029600     EXIT.                                                        
029700                                                                  
029800******************************************************************
029900* endstaendige Leerzeichen aus LINK-ENDUNG abzaehlen              
030000******************************************************************
030100 C020-TRIM-LEN-ENDUNG SECTION.                                    
030200 C020-00.                                                         
030300     MOVE 10 TO C4-LEN-ENDUNG                                     
030400     PERFORM C021-EIN-ZEICHEN-ENDUNG                              
030500         VARYING C4-IX FROM 10 BY -1                              
030600         UNTIL   C4-IX < 1 OR C4-LEN-ENDUNG NOT = C4-IX           
030700     .                                                            
030800 C020-99.                                                         
030900     EXIT.                                                        
031000                                                                  
031100******************************************************************
031200* ein Zeichen von LINK-ENDUNG von rechts pruefen                  
031300******************************************************************
031400 C021-EIN-ZEICHEN-ENDUNG SECTION.                                 
031500 C021-00.                                                         
031600     IF  LINK-ENDUNG(C4-IX:1) = SPACE AND C4-LEN-ENDUNG = C4-IX   
031700         SUBTRACT 1 FROM C4-LEN-ENDUNG                            
031800     END-IF                                                       
031900     .                                                            
032000 C021-99.                                                         
032100     EXIT.                                                        
032200                                                                  
032300******************************************************************
032400* BR-ENDS-3: Gross-/Kleinschreibung angleichen (auf Kleinschr.)   
032500******************************************************************
032600 C100-GROSS-KLEIN SECTION.                                        
032700 C100-00.                                                         
032800     MOVE LINK-WERT   TO W-WERT-KLEIN                             
032900     MOVE LINK-ENDUNG TO W-ENDUNG-KLEIN                           
033000     INSPECT W-WERT-KLEIN                                         
033100         CONVERTING K-GROSS TO K-KLEIN                            
033200     INSPECT W-ENDUNG-KLEIN                                       
033300         CONVERTING K-GROSS TO K-KLEIN                            
033400     .                                                            
033500 C100-99.                                                         
033600     EXIT.                                                        
033700                                                                  
033800******************************************************************
033900* BR-ENDS-4: prueft ob W-WERT-KLEIN auf W-ENDUNG-KLEIN endet      
034000******************************************************************
034100 C200-ENDET-MIT SECTION.                                          
034200 C200-00.                                                         
034300     COMPUTE C4-START = C4-LEN-WERT - C4-LEN-ENDUNG + 1           
034400     IF  W-WERT-KLEIN(C4-START:C4-LEN-ENDUNG) =                   
034500         W-ENDUNG-KLEIN(1:C4-LEN-ENDUNG)                          
034600         MOVE 1    TO LINK-FAILED                                 
034700     ELSE                                                         
034800         MOVE ZERO TO LINK-FAILED                                 
034900     END-IF                                                       
035000     .                                                            
035100 C200-99.                                                         
035200     EXIT.                                                        
035300                                                                  
035400******************************************************************
035500* TIMESTAMP erstellen (fuer Protokollzwecke, derzeit ungenutzt)   
035600******************************************************************
035700 U200-TIMESTAMP SECTION.                                          
035800 U200-00.                                                         
035900     ENTER TAL "TIME" USING TAL-TIME                              
036000     MOVE CORR TAL-TIME TO TAL-TIME-D                             
036100     .                                                            
036200 U200-99.                                                         
036300     EXIT.                                                        
036400                                                                  
036500******************************************************************
036600* ENDE Source-Programm                                            
036700******************************************************************
