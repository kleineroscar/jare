000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                  
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                  
000300?SEARCH  =TALLIB                                                  
000400?SEARCH  =ASC2EBC                                                 
000500?SEARCH  =EBC2ASC                                                 
000600?NOLMAP, SYMBOLS, INSPECT                                         
000700?SAVE ALL                                                         
000800?SAVEABEND                                                        
000900?LINES 66                                                         
001000?CHECK 3                                                          
001100                                                                  
001200 IDENTIFICATION DIVISION.                                         
001300                                                                  
001400 PROGRAM-ID.    SSFACT0M.                                         
001500 AUTHOR.        H. VOGEL.                                         
001600 INSTALLATION.  SSF-ANWENDUNGSGRUPPE.                             
001700 DATE-WRITTEN.  1995-05-30.                                       
001800 DATE-COMPILED.                                                   
001900 SECURITY.      NUR FUER INTERNEN GEBRAUCH.                       
002000                                                                  
002100***************************************************************** 
002200* Letzte Aenderung :: 2006-03-07                                  
002300* Letzte Version   :: D.01.00                                     
002400* Kurzbeschreibung :: StringAction - Werte-Transformationen       
002500* Auftrag          :: SSFNEW-FC6                                  
002600*                                                                 
002700* Aenderungen                                                     
002800*----------------------------------------------------------------*
002900* Vers. | Datum    | von | Kommentar                             *
003000*-------|----------|-----|---------------------------------------*
003100*A.00.00|1995-05-30| vog | Neuerstellung (SET/REPLACE-VALUE)      
003200*A.01.00|1997-09-12| vog | SUBSTRING-VALUE ergaenzt               
003300*B.00.00|1999-04-02| kl  | Jahr-2000 Pruefung abgeschlossen       
003400*C.00.00|2002-11-11| vog | CONCAT/APPEND/PREPEND-VALUE, TRIM-VALUE
003500*       |          |     | und UPPER-/LOWER-CASE-VALUE ergaenzt   
003600*D.00.00|2005-07-19| vog | SUBSTRING-VALUE um Drei-Parameter-Form 
003700*       |          |     | (Start/Laenge) erweitert               
003800*D.00.01|2005-09-03| kir | unbekannte Aktion liefert jetzt RC=9999
003900*       |          |     | statt Programmabbruch ohne RC          
004000*D.00.02|2006-02-14| vog | ADD-LEADING-ZEROS und ADD-LEADING-     
004100*       |          |     | SPACES ergaenzt, gemeinsamer Absatz    
004200*       |          |     | C170-LINKS-AUFFUELLEN                  
004300*D.01.00|2006-03-07| vog | REPLACE-VALUE ersetzt jetzt tatsaech-  
004400*       |          |     | lich LINK-WERT2 durch LINK-WERT3 in    
004500*       |          |     | LINK-WERT1 (C120-C125), vorher wurde   
004600*       |          |     | WERT1 nur ueberschrieben; CONCAT/      
004700*       |          |     | APPEND/PREPEND-VALUE unterstuetzen     
004800*       |          |     | jetzt das optionale Trennzeichen       
004900*       |          |     | LINK-TRENNER; TAL-TIME auf Standard-   
005000*       |          |     | JHJJMMTT-Layout umgestellt, war hier   
005100*       |          |     | falsch angelegt                        
005200*----------------------------------------------------------------*
005300*                                                                 
005400* Programmbeschreibung                                            
005500* --------------------                                            
005600*                                                                 
005700* Fuehrt auf LINK-WERT1 (und ggf. LINK-WERT2/LINK-PARM1/2) eine   
005800* der zehn StringAction-Transformationen aus und liefert das      
005900* Ergebnis in LINK-ERGEBNIS zurueck.  Verteilung der Aktionen     
006000* erfolgt ueber EVALUATE auf LINK-AKTION.                         
006100*                                                                 
006200******************************************************************
006300                                                                  
006400 ENVIRONMENT DIVISION.                                            
006500 CONFIGURATION SECTION.                                           
006600 SPECIAL-NAMES.                                                   
006700     SWITCH-15 IS ANZEIGE-VERSION                                 
006800         ON STATUS IS SHOW-VERSION                                
006900     CLASS ALPHNUM IS "0123456789"                                
007000                      "abcdefghijklmnopqrstuvwxyz"                
007100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                
007200                      " .,;-_!$%&/=*+".                           
007300                                                                  
007400 INPUT-OUTPUT SECTION.                                            
007500 FILE-CONTROL.                                                    
007600                                                                  
007700                                                                  
007800 DATA DIVISION.                                                   
007900 FILE SECTION.                                                    
008000                                                                  
008100                                                                  
008200 WORKING-STORAGE SECTION.                                         
008300*----------------------------------------------------------------*
008400* stand-alone Zaehler                                             
008500*----------------------------------------------------------------*
008600 77          C9-AUFRUFE          PIC S9(09) COMP VALUE ZERO.      
008700                                                                  
008800*----------------------------------------------------------------*
008900* Comp-Felder: Praefix Cn mit n = Anzahl Digits                   
009000*----------------------------------------------------------------*
009100 01          COMP-FELDER.                                         
009200     05      C4-LEN1             PIC S9(04) COMP.                 
009300     05      C4-LEN2             PIC S9(04) COMP.                 
009400     05      C4-PTR              PIC S9(04) COMP.                 
009500     05      C4-START            PIC S9(04) COMP.                 
009600     05      C4-ANZAHL           PIC S9(04) COMP.                 
009700     05      C4-ZIEL-LEN         PIC S9(04) COMP.                 
009800     05      C4-IX                PIC S9(04) COMP.                
009900     05      C4-LEN3             PIC S9(04) COMP.                 
010000     05      C4-ZIEL-PTR         PIC S9(04) COMP.                 
010100     05      C4-ENDE             PIC S9(04) COMP.                 
010200     05      C4-X.                                                
010300      10                         PIC X VALUE LOW-VALUE.           
010400      10     C4-X2               PIC X.                           
010500     05      C4-NUM REDEFINES C4-X                                
010600                                 PIC S9(04) COMP.                 
010700                                                                  
010800*----------------------------------------------------------------*
010900* Display-Felder: Praefix D                                       
011000*----------------------------------------------------------------*
011100 01          DISPLAY-FELDER.                                      
011200     05      D-NUM1              PIC  9.                          
011300     05      D-NUM4              PIC -9(04).                      
011400                                                                  
011500*----------------------------------------------------------------*
011600* Felder mit konstantem Inhalt: Praefix K                         
011700*----------------------------------------------------------------*
011800 01          KONSTANTE-FELDER.                                    
011900     05      K-MODUL             PIC X(08) VALUE "SSFACT0M".      
012000     05      K-GROSS             PIC X(26)                        
012100             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                  
012200     05      K-KLEIN              PIC X(26)                       
012300             VALUE "abcdefghijklmnopqrstuvwxyz".                  
012400                                                                  
012500*----------------------------------------------------------------*
012600* Conditional-Felder                                              
012700*----------------------------------------------------------------*
012800 01          SCHALTER.                                            
012900     05      PRG-STATUS          PIC 9.                           
013000          88 PRG-OK                          VALUE ZERO.          
013100          88 PRG-ABBRUCH                     VALUE 2.             
013200                                                                  
013300*----------------------------------------------------------------*
013400* Zeit/Datumsfelder mit REDEFINES (vom Modul nicht genutzt, wird  
013500* fuer kuenftige Protokollierung bereitgehalten)                  
013600*----------------------------------------------------------------*
013700 01          TAL-TIME.                                            
013800     05      TAL-JHJJMMTT.                                        
013900      10     TAL-JHJJ            PIC S9(04) COMP.                 
014000      10     TAL-MM              PIC S9(04) COMP.                 
014100      10     TAL-TT              PIC S9(04) COMP.                 
014200     05      TAL-HHMI.                                            
014300      10     TAL-HH              PIC S9(04) COMP.                 
014400      10     TAL-MI              PIC S9(04) COMP.                 
014500     05      TAL-SS              PIC S9(04) COMP.                 
014600     05      TAL-HS              PIC S9(04) COMP.                 
014700     05      TAL-MS              PIC S9(04) COMP.                 
014800                                                                  
014900 01          TAL-TIME-D.                                          
015000     05      TAL-JHJJMMTT.                                        
015100        10   TAL-JHJJ            PIC  9(04).                      
015200        10   TAL-MM              PIC  9(02).                      
015300        10   TAL-TT              PIC  9(02).                      
015400     05      TAL-HHMI.                                            
015500        10   TAL-HH              PIC  9(02).                      
015600        10   TAL-MI              PIC  9(02).                      
015700     05      TAL-SS              PIC  9(02).                      
015800     05      TAL-HS              PIC  9(02).                      
015900     05      TAL-MS              PIC  9(02).                      
016000 01          TAL-TIME-N REDEFINES TAL-TIME-D.                     
016100     05      TAL-TIME-N16        PIC  9(16).                      
016200     05      TAL-TIME-REST       PIC  9(02).                      
016300                                                                  
016400*----------------------------------------------------------------*
016500* weitere Arbeitsfelder                                           
016600*----------------------------------------------------------------*
016700 01          WORK-FELDER.                                         
016800     05      W-ZIEL              PIC X(80).                       
016900     05      W-ZIEL2             PIC X(80).                       
017000     05      W-FUELLZEICHEN      PIC X.                           
017100     05      W-MARKE-GEFUNDEN    PIC 9.                           
017200     05      FILLER              PIC X(03).                       
017300 01          W-ZIEL-N REDEFINES W-ZIEL.                           
017400     05      W-ZIEL-ZEICHEN      OCCURS 80 PIC X.                 
017500                                                                  
017600*-->    Uebergabe aus Hauptprogramm (BR-ACT-1 .. BR-ACT-3)        
017700 01     LINK-REC.                                                 
017800    05  LINK-HDR.                                                 
017900     10 LINK-CMD                 PIC X(02).                       
018000*       "AC" = StringAction ausfuehren                            
018100     10 LINK-RC                  PIC S9(04) COMP.                 
018200*       0    = OK, 9999 = unbekannte Aktion                       
018300    05  LINK-DATA.                                                
018400     10 LINK-AKTION              PIC X(20).                       
018500*       SET-VALUE, REPLACE-VALUE, SUBSTRING-VALUE, CONCAT-VALUES, 
018600*       APPEND-VALUE, PREPEND-VALUE, ADD-LEADING-ZEROS,           
018700*       ADD-LEADING-SPACES, TRIM-VALUE, UPPER-CASE-VALUE          
018800*       (LOWER-CASE-VALUE teilt sich C160 mit UPPER-CASE-VALUE)   
018900     10 LINK-WERT1               PIC X(80).                       
019000     10 LINK-WERT2               PIC X(80).                       
019100     10 LINK-WERT3               PIC X(80).                       
019200*       nur fuer REPLACE-VALUE: Ersatztext fuer LINK-WERT2        
019300     10 LINK-PARM1               PIC S9(04) COMP.                 
019400     10 LINK-PARM2               PIC S9(04) COMP.                 
019500     10 LINK-TRENNER             PIC X(10).                       
019600*       optionales Trennzeichen fuer CONCAT/APPEND/PREPEND-VALUE, 
019700*       SPACES = kein Trennzeichen (bisheriges Verhalten)         
019800     10 LINK-ERGEBNIS            PIC X(80).                       
019900                                                                  
020000 PROCEDURE DIVISION.                                              
020100                                                                  
020200******************************************************************
020300* Steuerungs-Section                                              
020400******************************************************************
020500 A100-STEUERUNG SECTION.                                          
020600 A100-00.                                                         
020700     IF  SHOW-VERSION                                             
020800         DISPLAY K-MODUL " - SSFNEW-FC6"                          
020900         GOBACK                                                   
021000     END-IF                                                       
021100                                                                  
021200     PERFORM B000-VORLAUF                                         
021300     PERFORM B100-VERARBEITUNG                                    
021400     PERFORM B090-ENDE                                            
021500     GOBACK                                                       
021600     .                                                            
021700 A100-99.                                                         
021800     EXIT.                                                        
021900                                                                  
022000******************************************************************
022100* Vorlauf                                                         
022200******************************************************************
022300 B000-VORLAUF SECTION.                                            
022400 B000-00.                                                         
022500     PERFORM C000-INIT                                            
022600     .                                                            
022700 B000-99.                                                         
022800     EXIT.                                                        
022900                                                                  
023000******************************************************************
023100* Ende                                                            
023200******************************************************************
023300 B090-ENDE SECTION.                                               
023400 B090-00.                                                         
023500     ADD 1 TO C9-AUFRUFE                                          
023600     .                                                            
023700 B090-99.                                                         
023800     EXIT.                                                        
023900                                                                  
024000******************************************************************
024100* Verarbeitung - BR-ACT-1 .. BR-ACT-3 - Verteilung nach Aktion    
024200******************************************************************
024300 B100-VERARBEITUNG SECTION.                                       
024400 B100-00.                                                         
024500     MOVE ZERO TO LINK-RC                                         
024600     EVALUATE LINK-AKTION                                         
024700                                                                  
024800         WHEN "SET-VALUE"                                         
024900              PERFORM C110-SET-VALUE                              
025000                                                                  
025100         WHEN "REPLACE-VALUE"                                     
025200              PERFORM C120-REPLACE-VALUE                          
025300                                                                  
025400         WHEN "SUBSTRING-VALUE"                                   
025500              PERFORM C130-SUBSTRING-VALUE                        
025600                                                                  
025700         WHEN "CONCAT-VALUES"                                     
025800              PERFORM C140-KONKATENIEREN                          
025900                                                                  
026000         WHEN "APPEND-VALUE"                                      
026100              PERFORM C141-APPEND-VALUE                           
026200                                                                  
026300         WHEN "PREPEND-VALUE"                                     
026400              PERFORM C142-PREPEND-VALUE                          
026500                                                                  
026600         WHEN "ADD-LEADING-ZEROS"                                 
026700              MOVE "0" TO W-FUELLZEICHEN                          
026800              PERFORM C170-LINKS-AUFFUELLEN                       
026900                                                                  
027000         WHEN "ADD-LEADING-SPACES"                                
027100              MOVE SPACE TO W-FUELLZEICHEN                        
027200              PERFORM C170-LINKS-AUFFUELLEN                       
027300                                                                  
027400         WHEN "TRIM-VALUE"                                        
027500              PERFORM C150-TRIM-VALUE                             
027600                                                                  
027700         WHEN "UPPER-CASE-VALUE"                                  
027800              PERFORM C160-GROSS-KLEIN                            
027900                                                                  
028000         WHEN "LOWER-CASE-VALUE"                                  
028100              PERFORM C160-GROSS-KLEIN                            
028200                                                                  
028300         WHEN OTHER                                               
028400              MOVE 9999 TO LINK-RC                                
028500                                                                  
028600     END-EVALUATE                                                 
028700     .                                                            
028800 B100-99.                                                         
028900     EXIT.                                                        
029000                                                                  
029100******************************************************************
029200* Initialisierung von Feldern und Strukturen                      
029300******************************************************************
029400 C000-INIT SECTION.                                               
029500 C000-00.                                                         
029600     MOVE SPACE TO LINK-ERGEBNIS                                  
029700     MOVE SPACE TO W-ZIEL                                         
029800     .                                                            
029900 C000-99.                                                         
030000     EXIT.                                                        
030100                                                                  
030200******************************************************************
030300* SET-VALUE: Ergebnis wird direkt auf LINK-WERT1 gesetzt          
030400******************************************************************
030500 C110-SET-VALUE SECTION.                                          
030600 C110-00.                                                         
030700     MOVE LINK-WERT1 TO LINK-ERGEBNIS                             
030800     .                                                            
030900 C110-99.                                                         
031000     EXIT.                                                        
031100                                                                  
031200******************************************************************
031300* REPLACE-VALUE: jedes Vorkommen von LINK-WERT2 (Muster) in       
031400* LINK-WERT1 wird durch LINK-WERT3 (Ersatztext) ersetzt - echte   
031500* Regex-Verarbeitung ist unter COBOL-85 nicht verfuegbar, ein     
031600* Literal-Suchen/Ersetzen deckt den Geschaeftszweck ab; ist das   
031700* Muster leer, bleibt LINK-WERT1 unveraendert                     
031800******************************************************************
031900 C120-REPLACE-VALUE SECTION.                                      
032000 C120-00.                                                         
032100     IF  LINK-WERT2 = SPACES                                      
032200         MOVE LINK-WERT1 TO LINK-ERGEBNIS                         
032300     ELSE                                                         
032400         MOVE 80 TO C4-LEN1                                       
032500         PERFORM C136-EIN-ZEICHEN-PRUEFEN                         
032600             VARYING C4-IX FROM 80 BY -1                          
032700             UNTIL   C4-IX < 1 OR C4-LEN1 NOT = C4-IX             
032800         PERFORM C133-MARKE-LAENGE                                
032900         PERFORM C124-ERSATZ-LAENGE                               
033000                                                                  
033100         MOVE SPACE TO W-ZIEL                                     
033200         MOVE ZERO  TO C4-ZIEL-PTR                                
033300         MOVE 1     TO C4-PTR                                     
033400         PERFORM C121-MUSTER-ERSETZEN                             
033500             UNTIL C4-PTR > C4-LEN1                               
033600                                                                  
033700         MOVE W-ZIEL TO LINK-ERGEBNIS                             
033800     END-IF                                                       
033900     .                                                            
034000 C120-99.                                                         
034100     EXIT.                                                        
034200                                                                  
034300******************************************************************
034400* eine Quellposition auf das Muster (LINK-WERT2) pruefen - passt  
034500* es, wird LINK-WERT3 angefuegt und C4-PTR um die Musterlaenge    
034600* weitergestellt, sonst wird das Quellzeichen unveraendert        
034700* uebernommen                                                     
034800******************************************************************
034900 C121-MUSTER-ERSETZEN SECTION.                                    
035000 C121-00.                                                         
035100     COMPUTE C4-ENDE = C4-PTR + C4-LEN2 - 1                       
035200     IF  C4-ENDE NOT > C4-LEN1                                    
035300         AND LINK-WERT1(C4-PTR:C4-LEN2) = LINK-WERT2(1:C4-LEN2)   
035400         PERFORM C122-ERSATZ-ANFUEGEN                             
035500         COMPUTE C4-PTR = C4-PTR + C4-LEN2                        
035600     ELSE                                                         
035700         PERFORM C123-QUELLZEICHEN-ANFUEGEN                       
035800         ADD 1 TO C4-PTR                                          
035900     END-IF                                                       
036000     .                                                            
036100 C121-99.                                                         
036200     EXIT.                                                        
036300                                                                  
036400******************************************************************
036500* LINK-WERT3 (Ersatztext) zeichenweise an W-ZIEL anfuegen         
036600******************************************************************
036700 C122-ERSATZ-ANFUEGEN SECTION.                                    
036800 C122-00.                                                         
036900     IF  C4-LEN3 > ZERO                                           
037000         PERFORM C125-EIN-ERSATZZEICHEN-ANFUEGEN                  
037100             VARYING C4-IX FROM 1 BY 1                            
037200             UNTIL   C4-IX > C4-LEN3                              
037300     END-IF                                                       
037400     .                                                            
037500 C122-99.                                                         
037600     EXIT.                                                        
037700                                                                  
037800******************************************************************
037900* ein unveraendertes Quellzeichen (LINK-WERT1) an W-ZIEL anfuegen 
038000******************************************************************
038100 C123-QUELLZEICHEN-ANFUEGEN SECTION.                              
038200 C123-00.                                                         
038300     ADD 1 TO C4-ZIEL-PTR                                         
038400     IF  C4-ZIEL-PTR < 81                                         
038500         MOVE LINK-WERT1(C4-PTR:1) TO W-ZIEL(C4-ZIEL-PTR:1)       
038600     END-IF                                                       
038700     .                                                            
038800 C123-99.                                                         
038900     EXIT.                                                        
039000                                                                  
039100******************************************************************
039200* Laenge von LINK-WERT3 (Ersatztext) ohne nachgestellte Leer-     
039300* zeichen - leerer Ersatztext bedeutet Loeschen des Musters       
039400******************************************************************
039500 C124-ERSATZ-LAENGE SECTION.                                      
039600 C124-00.                                                         
039700     MOVE 80 TO C4-LEN3                                           
039800     PERFORM C124-EIN-ZEICHEN-PRUEFEN                             
039900         VARYING C4-PTR FROM 80 BY -1                             
040000         UNTIL   C4-PTR < 1 OR C4-LEN3 NOT = C4-PTR               
040100     .                                                            
040200 C124-99.                                                         
040300     EXIT.                                                        
040400                                                                  
040500******************************************************************
040600* ein Zeichen von LINK-WERT3 von rechts auf Leerstelle pruefen    
040700******************************************************************
040800 C124-EIN-ZEICHEN-PRUEFEN SECTION.                                
040900 C124P-00.                                                        
041000     IF  LINK-WERT3(C4-PTR:1) = SPACE AND C4-LEN3 = C4-PTR        
041100         SUBTRACT 1 FROM C4-LEN3                                  
041200     END-IF                                                       
041300     .                                                            
041400 C124P-99.                                                        
041500     EXIT.                                                        
041600                                                                  
041700******************************************************************
041800* ein Zeichen des Ersatztextes an W-ZIEL anfuegen                 
041900******************************************************************
042000 C125-EIN-ERSATZZEICHEN-ANFUEGEN SECTION.                         
042100 C125-00.                                                         
042200     ADD 1 TO C4-ZIEL-PTR                                         
042300     IF  C4-ZIEL-PTR < 81                                         
042400         MOVE LINK-WERT3(C4-IX:1) TO W-ZIEL(C4-ZIEL-PTR:1)        
042500     END-IF                                                       
042600     .                                                            
042700 C125-99.                                                         
042800     EXIT.                                                        
042900                                                                  
043000******************************************************************
043100* SUBSTRING-VALUE: drei Formen, je nach Belegung von LINK-WERT2   
043200* und LINK-PARM2 -                                                
043300*   a) LINK-WERT2 belegt      -> bis zur Marke (BR-ACT-2)         
043400*   b) LINK-WERT2 leer,                                           
043500*      LINK-PARM2 = 0         -> ab LINK-PARM1 bis Textende       
043600*   c) LINK-WERT2 leer,                                           
043700*      LINK-PARM2 ungleich 0  -> zwischen LINK-PARM1 und PARM2    
043800*                                 (Anfangs- und Endindex)         
043900******************************************************************
044000 C130-SUBSTRING-VALUE SECTION.                                    
044100 C130-00.                                                         
044200     IF  LINK-WERT2 NOT = SPACES                                  
044300         PERFORM C130-SUBSTRING-BIS-MARKE                         
044400     ELSE                                                         
044500         IF  LINK-PARM2 = ZERO                                    
044600             PERFORM C131-SUBSTRING-AB-INDEX                      
044700         ELSE                                                     
044800             PERFORM C132-SUBSTRING-ZWISCHEN-INDIZES              
044900         END-IF                                                   
045000     END-IF                                                       
045100     .                                                            
045200 C130-99.                                                         
045300     EXIT.                                                        
045400                                                                  
045500******************************************************************
045600* BR-ACT-2: erstes Vorkommen der Marke (LINK-WERT2) in LINK-WERT1 
045700* suchen; gefunden -> Text davor, rechts getrimmt; nicht gefunden 
045800* -> Wert unveraendert                                            
045900******************************************************************
046000 C130-SUBSTRING-BIS-MARKE SECTION.                                
046100 C130M-00.                                                        
046200     MOVE ZERO TO W-MARKE-GEFUNDEN                                
046300     MOVE ZERO TO C4-START                                        
046400     PERFORM C133-MARKE-LAENGE                                    
046500     PERFORM C134-EINE-POSITION-PRUEFEN                           
046600         VARYING C4-IX FROM 1 BY 1                                
046700         UNTIL   C4-IX > 81 - C4-LEN2 OR W-MARKE-GEFUNDEN = 1     
046800                                                                  
046900     IF  W-MARKE-GEFUNDEN = 1                                     
047000         COMPUTE C4-ANZAHL = C4-START - 1                         
047100         PERFORM C135-VOR-MARKE-TRIMMEN                           
047200             UNTIL C4-ANZAHL < 1                                  
047300                OR LINK-WERT1(C4-ANZAHL:1) NOT = SPACE            
047400         IF  C4-ANZAHL < 1                                        
047500             MOVE SPACE TO LINK-ERGEBNIS                          
047600         ELSE                                                     
047700             MOVE LINK-WERT1(1:C4-ANZAHL) TO LINK-ERGEBNIS        
047800         END-IF                                                   
047900     ELSE                                                         
048000         MOVE LINK-WERT1 TO LINK-ERGEBNIS                         
048100     END-IF                                                       
048200     .                                                            
048300 C130M-99.                                                        
048400     EXIT.                                                        
048500                                                                  
048600******************************************************************
048700* nachgestellte Leerzeichen vor der gefundenen Marke abschneiden  
048800******************************************************************
048900 C135-VOR-MARKE-TRIMMEN SECTION.                                  
049000 C135-00.                                                         
049100     SUBTRACT 1 FROM C4-ANZAHL                                    
049200     .                                                            
049300 C135-99.                                                         
049400     EXIT.                                                        
049500                                                                  
049600******************************************************************
049700* Laenge der Marke (LINK-WERT2) ohne nachgestellte Leerzeichen    
049800******************************************************************
049900 C133-MARKE-LAENGE SECTION.                                       
050000 C133-00.                                                         
050100     MOVE 80 TO C4-LEN2                                           
050200     PERFORM C133-EIN-ZEICHEN-PRUEFEN                             
050300         VARYING C4-PTR FROM 80 BY -1                             
050400         UNTIL   C4-PTR < 1 OR C4-LEN2 NOT = C4-PTR               
050500     .                                                            
050600 C133-99.                                                         
050700     EXIT.                                                        
050800                                                                  
050900******************************************************************
051000* ein Zeichen von LINK-WERT2 von rechts auf Leerstelle pruefen    
051100******************************************************************
051200 C133-EIN-ZEICHEN-PRUEFEN SECTION.                                
051300 C133P-00.                                                        
051400     IF  LINK-WERT2(C4-PTR:1) = SPACE AND C4-LEN2 = C4-PTR        
051500         SUBTRACT 1 FROM C4-LEN2                                  
051600     END-IF                                                       
051700     .                                                            
051800 C133P-99.                                                        
051900     EXIT.                                                        
052000                                                                  
052100******************************************************************
052200* eine Startposition in LINK-WERT1 auf Uebereinstimmung mit der   
052300* (getrimmten) Marke pruefen                                      
052400******************************************************************
052500 C134-EINE-POSITION-PRUEFEN SECTION.                              
052600 C134-00.                                                         
052700     IF  LINK-WERT1(C4-IX:C4-LEN2) = LINK-WERT2(1:C4-LEN2)        
052800         MOVE 1    TO W-MARKE-GEFUNDEN                            
052900         MOVE C4-IX TO C4-START                                   
053000     END-IF                                                       
053100     .                                                            
053200 C134-99.                                                         
053300     EXIT.                                                        
053400                                                                  
053500******************************************************************
053600* ab LINK-PARM1 bis zum Ende des belegten Textes von LINK-WERT1   
053700******************************************************************
053800 C131-SUBSTRING-AB-INDEX SECTION.                                 
053900 C131-00.                                                         
054000     MOVE 80 TO C4-LEN1                                           
054100     PERFORM C136-EIN-ZEICHEN-PRUEFEN                             
054200         VARYING C4-IX FROM 80 BY -1                              
054300         UNTIL   C4-IX < 1 OR C4-LEN1 NOT = C4-IX                 
054400     COMPUTE C4-ANZAHL = C4-LEN1 - LINK-PARM1 + 1                 
054500     MOVE LINK-WERT1(LINK-PARM1:C4-ANZAHL) TO LINK-ERGEBNIS       
054600     .                                                            
054700 C131-99.                                                         
054800     EXIT.                                                        
054900                                                                  
055000******************************************************************
055100* zwischen LINK-PARM1 (Anfangsindex) und LINK-PARM2 (Endindex),   
055200* beide einschliesslich                                           
055300******************************************************************
055400 C132-SUBSTRING-ZWISCHEN-INDIZES SECTION.                         
055500 C132-00.                                                         
055600     COMPUTE C4-ANZAHL = LINK-PARM2 - LINK-PARM1 + 1              
055700     MOVE LINK-WERT1(LINK-PARM1:C4-ANZAHL) TO LINK-ERGEBNIS       
055800     .                                                            
055900 C132-99.                                                         
056000     EXIT.                                                        
056100                                                                  
056200******************************************************************
056300* ein Zeichen von LINK-WERT1 von rechts auf Leerstelle pruefen    
056400******************************************************************
056500 C136-EIN-ZEICHEN-PRUEFEN SECTION.                                
056600 C136-00.                                                         
056700     IF  LINK-WERT1(C4-IX:1) = SPACE AND C4-LEN1 = C4-IX          
056800         SUBTRACT 1 FROM C4-LEN1                                  
056900     END-IF                                                       
057000     .                                                            
057100 C136-99.                                                         
057200     EXIT.                                                        
057300                                                                  
057400******************************************************************
057500* BR-ACT-3: CONCAT-VALUES - LINK-WERT1 und LINK-WERT2 verbinden;  
057600* ist LINK-WERT2 leer und LINK-PARM2 ungleich Null, handelt es    
057700* sich um den numerischen Ueberladungsfall - LINK-PARM2 wird erst 
057800* in eine Dezimal-Textform gewandelt (kein Runden/Formatieren     
057900* ueber die eigene Definition des Feldes hinaus).  LINK-TRENNER   
058000* ungleich SPACES wird zwischen beide Werte eingefuegt.           
058100******************************************************************
058200 C140-KONKATENIEREN SECTION.                                      
058300 C140-00.                                                         
058400     IF  LINK-WERT2 = SPACES AND LINK-PARM2 NOT = ZERO            
058500         MOVE LINK-PARM2 TO D-NUM4                                
058600         IF  LINK-TRENNER = SPACES                                
058700             STRING LINK-WERT1 DELIMITED BY SPACE,                
058800                    D-NUM4     DELIMITED BY SIZE                  
058900                 INTO LINK-ERGEBNIS                               
059000         ELSE                                                     
059100             STRING LINK-WERT1   DELIMITED BY SPACE,              
059200                    LINK-TRENNER DELIMITED BY SPACE,              
059300                    D-NUM4       DELIMITED BY SIZE                
059400                 INTO LINK-ERGEBNIS                               
059500         END-IF                                                   
059600     ELSE                                                         
059700         IF  LINK-TRENNER = SPACES                                
059800             STRING LINK-WERT1 DELIMITED BY SPACE,                
059900                    LINK-WERT2 DELIMITED BY SPACE                 
060000                 INTO LINK-ERGEBNIS                               
060100         ELSE                                                     
060200             STRING LINK-WERT1   DELIMITED BY SPACE,              
060300                    LINK-TRENNER DELIMITED BY SPACE,              
060400                    LINK-WERT2   DELIMITED BY SPACE               
060500                 INTO LINK-ERGEBNIS                               
060600         END-IF                                                   
060700     END-IF                                                       
060800     .                                                            
060900 C140-99.                                                         
061000     EXIT.                                                        
061100                                                                  
061200******************************************************************
061300* APPEND-VALUE: LINK-WERT2 an LINK-WERT1 anhaengen                
061400******************************************************************
061500 C141-APPEND-VALUE SECTION.                                       
061600 C141-00.                                                         
061700     PERFORM C140-KONKATENIEREN                                   
061800     .                                                            
061900 C141-99.                                                         
062000     EXIT.                                                        
062100                                                                  
062200******************************************************************
062300* PREPEND-VALUE: LINK-WERT2 (oder LINK-PARM2 numerisch) vor       
062400* LINK-WERT1 einfuegen; LINK-TRENNER ungleich SPACES wird         
062500* zwischen beide Werte eingefuegt                                 
062600******************************************************************
062700 C142-PREPEND-VALUE SECTION.                                      
062800 C142-00.                                                         
062900     IF  LINK-WERT2 = SPACES AND LINK-PARM2 NOT = ZERO            
063000         MOVE LINK-PARM2 TO D-NUM4                                
063100         IF  LINK-TRENNER = SPACES                                
063200             STRING D-NUM4     DELIMITED BY SIZE,                 
063300                    LINK-WERT1 DELIMITED BY SPACE                 
063400                 INTO LINK-ERGEBNIS                               
063500         ELSE                                                     
063600             STRING D-NUM4       DELIMITED BY SIZE,               
063700                    LINK-TRENNER DELIMITED BY SPACE,              
063800                    LINK-WERT1   DELIMITED BY SPACE               
063900                 INTO LINK-ERGEBNIS                               
064000         END-IF                                                   
064100     ELSE                                                         
064200         IF  LINK-TRENNER = SPACES                                
064300             STRING LINK-WERT2 DELIMITED BY SPACE,                
064400                    LINK-WERT1 DELIMITED BY SPACE                 
064500                 INTO LINK-ERGEBNIS                               
064600         ELSE                                                     
064700             STRING LINK-WERT2   DELIMITED BY SPACE,              
064800                    LINK-TRENNER DELIMITED BY SPACE,              
064900                    LINK-WERT1   DELIMITED BY SPACE               
065000                 INTO LINK-ERGEBNIS                               
065100         END-IF                                                   
065200     END-IF                                                       
065300     .                                                            
065400 C142-99.                                                         
065500     EXIT.                                                        
065600                                                                  
065700******************************************************************
065800* TRIM-VALUE: fuehrende und nachgestellte Leerzeichen entfernen,  
065900* eingeschlossene Leerzeichen bleiben erhalten                    
066000******************************************************************
066100 C150-TRIM-VALUE SECTION.                                         
066200 C150-00.                                                         
066300     MOVE 80 TO C4-LEN1                                           
066400     PERFORM C136-EIN-ZEICHEN-PRUEFEN                             
066500         VARYING C4-IX FROM 80 BY -1                              
066600         UNTIL   C4-IX < 1 OR C4-LEN1 NOT = C4-IX                 
066700                                                                  
066800     MOVE ZERO TO C4-START                                        
066900     PERFORM C151-FUEHREND-PRUEFEN                                
067000         VARYING C4-PTR FROM 1 BY 1                               
067100         UNTIL   C4-PTR > C4-LEN1 OR C4-START NOT = ZERO          
067200                                                                  
067300     IF  C4-LEN1 < 1 OR C4-START = ZERO                           
067400         MOVE SPACE TO LINK-ERGEBNIS                              
067500     ELSE                                                         
067600         COMPUTE C4-ANZAHL = C4-LEN1 - C4-START + 1               
067700         MOVE LINK-WERT1(C4-START:C4-ANZAHL) TO LINK-ERGEBNIS     
067800     END-IF                                                       
067900     .                                                            
068000 C150-99.                                                         
068100     EXIT.                                                        
068200                                                                  
068300******************************************************************
068400* erste Nicht-Leerstelle von links in LINK-WERT1 suchen           
068500******************************************************************
068600 C151-FUEHREND-PRUEFEN SECTION.                                   
068700 C151-00.                                                         
068800     IF  LINK-WERT1(C4-PTR:1) NOT = SPACE                         
068900         MOVE C4-PTR TO C4-START                                  
069000     END-IF                                                       
069100     .                                                            
069200 C151-99.                                                         
069300     EXIT.                                                        
069400                                                                  
069500******************************************************************
069600* UPPER-/LOWER-CASE-VALUE: Gross-/Kleinschreibung wandeln         
069700******************************************************************
069800 C160-GROSS-KLEIN SECTION.                                        
069900 C160-00.                                                         
070000     MOVE LINK-WERT1 TO LINK-ERGEBNIS                             
070100     IF  LINK-AKTION = "UPPER-CASE-VALUE"                         
070200         INSPECT LINK-ERGEBNIS CONVERTING K-KLEIN TO K-GROSS      
070300     ELSE                                                         
070400         INSPECT LINK-ERGEBNIS CONVERTING K-GROSS TO K-KLEIN      
070500     END-IF                                                       
070600     .                                                            
070700 C160-99.                                                         
070800     EXIT.                                                        
070900                                                                  
071000******************************************************************
071100* BR-ACT-1: ADD-LEADING-ZEROS/-SPACES - solange LINK-WERT1 kuerzer
071200* als LINK-PARM1 (Zielstellen) ist, wird je ein Fuellzeichen      
071300* (W-FUELLZEICHEN) von links vorangestellt - ist der Wert bereits 
071400* auf oder ueber der Ziellaenge, bleibt er unveraendert           
071500******************************************************************
071600 C170-LINKS-AUFFUELLEN SECTION.                                   
071700 C170-00.                                                         
071800     MOVE 80 TO C4-LEN1                                           
071900     PERFORM C136-EIN-ZEICHEN-PRUEFEN                             
072000         VARYING C4-IX FROM 80 BY -1                              
072100         UNTIL   C4-IX < 1 OR C4-LEN1 NOT = C4-IX                 
072200     MOVE LINK-PARM1 TO C4-ZIEL-LEN                               
072300     MOVE LINK-WERT1 TO W-ZIEL                                    
072400                                                                  
072500     PERFORM C171-EIN-ZEICHEN-VORANSTELLEN                        
072600         UNTIL C4-LEN1 >= C4-ZIEL-LEN                             
072700                                                                  
072800     MOVE W-ZIEL TO LINK-ERGEBNIS                                 
072900     .                                                            
073000 C170-99.                                                         
073100     EXIT.                                                        
073200                                                                  
073300******************************************************************
073400* ein Fuellzeichen vor den noch zu kurzen Wert stellen            
073500******************************************************************
073600 C171-EIN-ZEICHEN-VORANSTELLEN SECTION.                           
073700 C171-00.                                                         
073800     MOVE W-ZIEL TO W-ZIEL2                                       
073900     MOVE W-ZIEL2(1:79) TO W-ZIEL(2:79)                           
074000     MOVE W-FUELLZEICHEN TO W-ZIEL(1:1)                           
074100     ADD 1 TO C4-LEN1                                             
074200     .                                                            
074300 C171-99.                                                         
074400     EXIT.                                                        
074500                                                                  
074600******************************************************************
074700* TIMESTAMP erstellen (fuer Protokollzwecke, derzeit ungenutzt)   
074800******************************************************************
074900 U200-TIMESTAMP SECTION.                                          
075000 U200-00.                                                         
075100     ENTER TAL "TIME" USING TAL-TIME                              
075200     MOVE CORR TAL-TIME TO TAL-TIME-D                             
075300     .                                                            
075400 U200-99.                                                         
075500     EXIT.                                                        
075600                                                                  
075700******************************************************************
075800* ENDE Source-Programm                                            
075900******************************************************************
