000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                  
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                  
000300?SEARCH  =TALLIB                                                  
000400?SEARCH  =ASC2EBC                                                 
000500?SEARCH  =EBC2ASC                                                 
000600?SEARCH  =WSYS022                                                 
000700* Sourcesafe-Module                                               
000800?SEARCH  =SSFCNV0                                                 
000900?NOLMAP, SYMBOLS, INSPECT                                         
001000?SAVE ALL                                                         
001100?SAVEABEND                                                        
001200?LINES 66                                                         
001300?CHECK 3                                                          
001400                                                                  
001500 IDENTIFICATION DIVISION.                                         
001600                                                                  
001700 PROGRAM-ID.    CNVDRV0O.                                         
001800 AUTHOR.        K. LORENZ.                                        
001900 INSTALLATION.  SSF-ANWENDUNGSGRUPPE.                             
002000 DATE-WRITTEN.  1988-04-11.                                       
002100 DATE-COMPILED.                                                   
002200 SECURITY.      NUR FUER INTERNEN GEBRAUCH.                       
002300                                                                  
002400***************************************************************** 
002500* Letzte Aenderung :: 2001-11-06                                  
002600* Letzte Version   :: C.01.01                                     
002700* Kurzbeschreibung :: Batchdriver fuer SSF-Modul SSFCNV0M         
002800* Auftrag          :: SSFNEW-FC1                                  
002900*                                                                 
003000* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!! 
003200*----------------------------------------------------------------*
003300* Vers. | Datum    | von | Kommentar                             *
003400*-------|----------|-----|---------------------------------------*
003500*A.00.00|1988-04-11| lor | Neuerstellung                          
003600*A.01.00|1993-02-18| kl  | Startup-Text jetzt mit 3 Filenamen     
003700*       |          |     | (FELDDEF, CSV, AUSGABE)                
003800*B.00.00|1996-05-30| lor | Anzeige Zeilenanzahl im Driver ergaenzt
003900*C.00.00|1998-12-02| kl  | Jahr-2000 Pruefung abgeschl., Driver   
004000*       |          |     | verwendet keine eigenen Datumsfelder   
004100*C.01.00|1999-07-08| lor | RC-Auswertung um RC=10 erweitert       
004200*       |          |     | (leere FELDDEF-Datei)                  
004300*C.01.01|2001-11-06| kl  | Meldungstexte an SSFNEW-FC1 angepasst  
004400*----------------------------------------------------------------*
004500*                                                                 
004600* Programmbeschreibung                                            
004700* --------------------                                            
004800*                                                                 
004900* Batch-Einstiegspunkt des CSV-Konverters.  Holt ueber den        
005000* Startup-Text die drei Filenamen (Felddefinition, CSV-Eingabe,   
005100* Festformat-Ausgabe), ruft SSFCNV0M auf und wertet den           
005200* Rueckgabecode aus.                                              
005300*                                                                 
005400******************************************************************
005500                                                                  
005600 ENVIRONMENT DIVISION.                                            
005700 CONFIGURATION SECTION.                                           
005800 SPECIAL-NAMES.                                                   
005900     SWITCH-15 IS ANZEIGE-VERSION                                 
006000         ON STATUS IS SHOW-VERSION                                
006100     CLASS ALPHNUM IS "0123456789"                                
006200                      "abcdefghijklmnopqrstuvwxyz"                
006300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                
006400                      " .,;-_!$%&/=*+".                           
006500                                                                  
006600 INPUT-OUTPUT SECTION.                                            
006700 FILE-CONTROL.                                                    
006800                                                                  
006900                                                                  
007000 DATA DIVISION.                                                   
007100 FILE SECTION.                                                    
007200                                                                  
007300                                                                  
007400 WORKING-STORAGE SECTION.                                         
007500*----------------------------------------------------------------*
007600* stand-alone Zaehler                                             
007700*----------------------------------------------------------------*
007800 77          C9-ANZ              PIC S9(09) COMP.                 
007900                                                                  
008000*----------------------------------------------------------------*
008100* Comp-Felder: Praefix Cn mit n = Anzahl Digits                   
008200*----------------------------------------------------------------*
008300 01          COMP-FELDER.                                         
008400     05      C4-ANZ              PIC S9(04) COMP.                 
008500     05      C4-I1               PIC S9(04) COMP.                 
008600     05      C4-LEN              PIC S9(04) COMP.                 
008700     05      C4-PTR              PIC S9(04) COMP.                 
008800     05      C4-X.                                                
008900      10                         PIC X VALUE LOW-VALUE.           
009000      10     C4-X2               PIC X.                           
009100     05      C4-NUM REDEFINES C4-X                                
009200                                 PIC S9(04) COMP.                 
009300                                                                  
009400*----------------------------------------------------------------*
009500* Display-Felder: Praefix D                                       
009600*----------------------------------------------------------------*
009700 01          DISPLAY-FELDER.                                      
009800     05      D-NUM1              PIC  9.                          
009900     05      D-NUM4              PIC -9(04).                      
010000     05      D-NUM9              PIC  9(09).                      
010100                                                                  
010200*----------------------------------------------------------------*
010300* Felder mit konstantem Inhalt: Praefix K                         
010400*----------------------------------------------------------------*
010500 01          KONSTANTE-FELDER.                                    
010600     05      K-MODUL             PIC X(08) VALUE "CNVDRV0O".      
010700     05      K-VERSION           PIC X(08) VALUE "C.01.01".       
010800                                                                  
010900*----------------------------------------------------------------*
011000* Conditional-Felder                                              
011100*----------------------------------------------------------------*
011200 01          SCHALTER.                                            
011300     05      FILE-STATUS         PIC X(02).                       
011400          88 FILE-OK                         VALUE "00".          
011500          88 FILE-NOK                        VALUE "01" THRU "99".
011600     05      REC-STAT REDEFINES  FILE-STATUS.                     
011700        10   FILE-STATUS1        PIC X.                           
011800          88 FILE-EOF                        VALUE "1".           
011900        10                       PIC X.                           
012000                                                                  
012100     05      PRG-STATUS          PIC 9.                           
012200          88 PRG-OK                          VALUE ZERO.          
012300          88 PRG-ABBRUCH                     VALUE 2.             
012400                                                                  
012500*----------------------------------------------------------------*
012600* weitere Arbeitsfelder                                           
012700*----------------------------------------------------------------*
012800 01          WORK-FELDER.                                         
012900     05      W-DUMMY             PIC X(02).                       
013000 01          ZEILE               PIC X(80) VALUE SPACES.          
013100                                                                  
013200*----------------------------------------------------------------*
013300* Datum-Uhrzeitfelder (fuer TAL-Routine)                          
013400*----------------------------------------------------------------*
013500 01          TAL-TIME.                                            
013600     05      TAL-JHJJMMTT.                                        
013700      10     TAL-JHJJ            PIC S9(04) COMP.                 
013800      10     TAL-MM              PIC S9(04) COMP.                 
013900      10     TAL-TT              PIC S9(04) COMP.                 
014000     05      TAL-HHMI.                                            
014100      10     TAL-HH              PIC S9(04) COMP.                 
014200      10     TAL-MI              PIC S9(04) COMP.                 
014300     05      TAL-SS              PIC S9(04) COMP.                 
014400     05      TAL-HS              PIC S9(04) COMP.                 
014500     05      TAL-MS              PIC S9(04) COMP.                 
014600                                                                  
014700 01          TAL-TIME-D.                                          
014800     05      TAL-JHJJMMTT.                                        
014900        10   TAL-JHJJ            PIC  9(04).                      
015000        10   TAL-MM              PIC  9(02).                      
015100        10   TAL-TT              PIC  9(02).                      
015200     05      TAL-HHMI.                                            
015300        10   TAL-HH              PIC  9(02).                      
015400        10   TAL-MI              PIC  9(02).                      
015500     05      TAL-SS              PIC  9(02).                      
015600     05      TAL-HS              PIC  9(02).                      
015700     05      TAL-MS              PIC  9(02).                      
015800 01          TAL-TIME-N REDEFINES TAL-TIME-D.                     
015900     05      TAL-TIME-N16        PIC  9(16).                      
016000     05      TAL-TIME-REST       PIC  9(02).                      
016100                                                                  
016200 01          TAL-JUL-DAY         PIC S9(09) COMP.                 
016300                                                                  
016400*----------------------------------------------------------------*
016500* Parameter fuer COBOL-Utilities GET-/PUTSTARTUPTEXT              
016600*----------------------------------------------------------------*
016700 01          STUP-PARAMETER.                                      
016800     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.      
016900     05      STUP-CPLIST         PIC  9(09) COMP VALUE ZERO.      
017000     05      STUP-PORTION        PIC  X(30) VALUE "STRING".       
017100     05      STUP-TEXT           PIC X(128).                      
017200                                                                  
017300 01          STUP-CONTENT-DECOMPOSE.                              
017400     05      STUP-FELDDEF-FILE   PIC X(36) VALUE SPACES.          
017500     05      STUP-CSVDATEI-FILE  PIC X(36) VALUE SPACES.          
017600     05      STUP-FIXAUSG-FILE   PIC X(36) VALUE SPACES.          
017700                                                                  
017800*-->    Uebergabe an SSFCNV0M                                     
017900 01     LINK-REC.                                                 
018000    05  LINK-HDR.                                                 
018100     10 LINK-CMD                PIC X(02).                        
018200     10 LINK-RC                 PIC S9(04) COMP.                  
018300    05  LINK-DATA.                                                
018400     10 LINK-FELDDEF-FILE       PIC X(36).                        
018500     10 LINK-CSVDATEI-FILE      PIC X(36).                        
018600     10 LINK-FIXAUSG-FILE       PIC X(36).                        
018700     10 LINK-ZEILEN-ANZ         PIC S9(09) COMP.                  
018800                                                                  
018900 PROCEDURE DIVISION.                                              
019000                                                                  
019100******************************************************************
019200* Steuerungs-Section                                              
019300******************************************************************
019400 A100-STEUERUNG SECTION.                                          
019500 A100-00.                                                         
019600     IF  SHOW-VERSION                                             
019700         DISPLAY K-MODUL " VERSION: " K-VERSION                   
019800         STOP RUN                                                 
019900     END-IF                                                       
020000                                                                  
020100**  ---> Vorlauf: Startup-Text lesen                              
020200     PERFORM B000-VORLAUF                                         
020300     IF  PRG-ABBRUCH                                              
020400         STOP RUN                                                 
020500     END-IF                                                       
020600                                                                  
020700**  ---> Aufruf SSFCNV0M                                          
020800     PERFORM B100-VERARBEITUNG                                    
020900                                                                  
021000**  ---> Nachlauf: Ergebnis anzeigen                              
021100     PERFORM B090-ENDE                                            
021200     STOP RUN                                                     
021300     .                                                            
021400 A100-99.                                                         
021500     EXIT.                                                        
021600                                                                  
021700******************************************************************
021800* Vorlauf                                                         
021900******************************************************************
022000 B000-VORLAUF SECTION.                                            
022100 B000-00.                                                         
022200     PERFORM C000-INIT                                            
022300     PERFORM P100-GETSTARTUPTEXT                                  
022400     .                                                            
022500 B000-99.                                                         
022600     EXIT.                                                        
022700                                                                  
022800******************************************************************
022900* Ende                                                            
023000******************************************************************
023100 B090-ENDE SECTION.                                               
023200 B090-00.                                                         
023300     IF  PRG-ABBRUCH                                              
023400         DISPLAY ">>> ABBRUCH !!! <<<"                            
023500         DISPLAY "<EOF>"                                          
023600     ELSE                                                         
023700         MOVE LINK-ZEILEN-ANZ TO D-NUM9                           
023800         STRING ">>> Verarbeitung OK, Zeilen: " DELIMITED BY SIZE,
023900                D-NUM9                          DELIMITED BY SIZE 
024000         INTO ZEILE                                               
024100         DISPLAY ZEILE                                            
024200         DISPLAY "<EOF>"                                          
024300     END-IF                                                       
024400     .                                                            
024500 B090-99.                                                         
024600     EXIT.                                                        
024700                                                                  
024800******************************************************************
024900* Verarbeitung                                                    
025000******************************************************************
025100 B100-VERARBEITUNG SECTION.                                       
025200 B100-00.                                                         
025300     MOVE STUP-FELDDEF-FILE  TO LINK-FELDDEF-FILE                 
025400     MOVE STUP-CSVDATEI-FILE TO LINK-CSVDATEI-FILE                
025500     MOVE STUP-FIXAUSG-FILE  TO LINK-FIXAUSG-FILE                 
025600     MOVE ZERO               TO LINK-RC                           
025700                                                                  
025800**  ---> Aufrufen SSFCNV0M                                        
025900     CALL "SSFCNV0M" USING LINK-REC                               
026000     EVALUATE LINK-RC                                             
026100                                                                  
026200        WHEN   ZERO   CONTINUE                                    
026300                                                                  
026400        WHEN   10     DISPLAY "FELDDEF-DATEI LEER ODER FEHLT: "   
026500                               LINK-FELDDEF-FILE                  
026600                      SET PRG-ABBRUCH TO TRUE                     
026700                                                                  
026800        WHEN   9999   DISPLAY " RC 9999 = ABBRUCH AUS SSFCNV0M"   
026900                                                                  
027000                      SET PRG-ABBRUCH TO TRUE                     
027100                                                                  
027200        WHEN   OTHER  MOVE LINK-RC TO D-NUM4                      
027300                      DISPLAY " UNBEKANNTER RC: " D-NUM4          
027400                              " AUS SSFCNV0M"                     
027500                      SET PRG-ABBRUCH TO TRUE                     
027600                                                                  
027700     END-EVALUATE                                                 
027800     .                                                            
027900 B100-99.                                                         
028000     EXIT.                                                        
028100                                                                  
028200******************************************************************
028300* Initialisierung von Feldern und Strukturen                      
028400******************************************************************
028500 C000-INIT SECTION.                                               
028600 C000-00.                                                         
028700     INITIALIZE SCHALTER                                          
028800                LINK-REC                                          
028900     .                                                            
029000 C000-99.                                                         
029100     EXIT.                                                        
029200                                                                  
029300******************************************************************
029400* Aufruf COBOL-Utility: GETSTARTUPTEXT                            
029500*                                                                 
029600*              Eingabe: stup-portion (VOLUME,IN,OUT,STRING)       
029700*              Ausgabe: stup-result  (-1:NOK, >=0:OK)             
029800*                       stup-text = 3 Filenamen, durch Blank      
029900*                                   getrennt                      
030000*                                                                 
030100******************************************************************
030200 P100-GETSTARTUPTEXT SECTION.                                     
030300 P100-00.                                                         
030400     MOVE SPACE TO STUP-TEXT                                      
030500     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION                 
030600                                     STUP-TEXT                    
030700                             GIVING  STUP-RESULT                  
030800     EVALUATE STUP-RESULT                                         
030900         WHEN -9999 THRU ZERO                                     
031000              DISPLAY "LESEN STARTUP FEHLGESCHLAGEN"              
031100              DISPLAY ">>> VERARBEITUNG NICHT MOEGLICH <<<"       
031200              SET PRG-ABBRUCH TO TRUE                             
031300                                                                  
031400         WHEN OTHER                                               
031500              UNSTRING STUP-TEXT DELIMITED BY " "                 
031600                  INTO STUP-FELDDEF-FILE,                         
031700                       STUP-CSVDATEI-FILE,                        
031800                       STUP-FIXAUSG-FILE                          
031900     END-EVALUATE                                                 
032000     .                                                            
032100 P100-99.                                                         
032200     EXIT.                                                        
032300                                                                  
032400******************************************************************
032500* TIMESTAMP erstellen (derzeit ungenutzt, fuer Protokollausbau)   
032600******************************************************************
032700 U200-TIMESTAMP SECTION.                                          
032800 U200-00.                                                         
032900     ENTER TAL "TIME" USING TAL-TIME                              
033000     MOVE CORR TAL-TIME TO TAL-TIME-D                             
033100     .                                                            
033200 U200-99.                                                         
033300     EXIT.                                                        
033400                                                                  
033500******************************************************************
033600* ENDE Source-Programm                                            
033700******************************************************************
