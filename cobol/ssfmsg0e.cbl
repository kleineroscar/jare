000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                  
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                  
000300?SEARCH  =TALLIB                                                  
000400?SEARCH  =ASC2EBC                                                 
000500?SEARCH  =EBC2ASC                                                 
000600?NOLMAP, SYMBOLS, INSPECT                                         
000700?SAVE ALL                                                         
000800?SAVEABEND                                                        
000900?LINES 66                                                         
001000?CHECK 3                                                          
001100                                                                  
001200 IDENTIFICATION DIVISION.                                         
001300                                                                  
001400 PROGRAM-ID.    SSFMSG0M.                                         
001500 AUTHOR.        P. SCHMITT.                                       
001600 INSTALLATION.  SSF-ANWENDUNGSGRUPPE.                             
001700 DATE-WRITTEN.  1992-11-19.                                       
001800 DATE-COMPILED.                                                   
001900 SECURITY.      NUR FUER INTERNEN GEBRAUCH.                       
002000                                                                  
002100***************************************************************** 
002200* Letzte Aenderung :: 2006-03-07                                  
002300* Letzte Version   :: C.01.03                                     
002400* Kurzbeschreibung :: Aufbau RuleExecutionResult-Endmeldung       
002500* Auftrag          :: SSFNEW-FC5                                  
002600*                                                                 
002700* Aenderungen                                                     
002800*----------------------------------------------------------------*
002900* Vers. | Datum    | von | Kommentar                             *
003000*-------|----------|-----|---------------------------------------*
003100*A.00.00|1992-11-19| psc | Neuerstellung als SSFTXT0M             
003200*B.00.00|1999-03-18| kl  | Jahr-2000 Pruefung abgeschlossen       
003300*C.00.00|2002-08-25| psc | Umbenannt in SSFMSG0M, Platzhalter-    
003400*       |          |     | Ersetzung jetzt zweistufig ($0/$1)     
003500*C.01.00|2004-10-08| psc | Escaping Backslash/Dollar vor der      
003600*       |          |     | Ersetzung ergaenzt                     
003700*C.01.01|2005-01-17| psc | $0/$1 richtiggestellt - $1 ist der     
003800*       |          |     | erste, $0 der zweite Pruefwert         
003900*C.01.02|2005-03-10| psc | Pruefwerte werden jetzt in eckige      
004000*       |          |     | Klammern gesetzt, wie in der Meldung   
004100*       |          |     | gefordert                              
004200*C.01.03|2006-03-07| psc | TAL-TIME auf Standard-JHJJMMTT-Layout  
004300*       |          |     | umgestellt, war hier falsch angelegt   
004400*----------------------------------------------------------------*
004500*                                                                 
004600* Programmbeschreibung                                            
004700* --------------------                                            
004800*                                                                 
004900* Baut aus einer Meldungsvorlage mit Platzhaltern $0 und $1 die   
005000* eigentliche Fehlermeldung einer RuleExecutionResult auf.  Fehlt 
005100* die Vorlage, wird ein Ersatztext (K-FALLBACK-TEXT) verwendet.   
005200* Vor der Ersetzung werden Backslash und Dollarzeichen im Wert    
005300* maskiert, damit die Vorlage selbst nicht verfaelscht wird.      
005400*                                                                 
005500******************************************************************
005600                                                                  
005700 ENVIRONMENT DIVISION.                                            
005800 CONFIGURATION SECTION.                                           
005900 SPECIAL-NAMES.                                                   
006000     SWITCH-15 IS ANZEIGE-VERSION                                 
006100         ON STATUS IS SHOW-VERSION                                
006200     CLASS ALPHNUM IS "0123456789"                                
006300                      "abcdefghijklmnopqrstuvwxyz"                
006400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                
006500                      " .,;-_!$%&/=*+".                           
006600                                                                  
006700 INPUT-OUTPUT SECTION.                                            
006800 FILE-CONTROL.                                                    
006900                                                                  
007000                                                                  
007100 DATA DIVISION.                                                   
007200 FILE SECTION.                                                    
007300                                                                  
007400                                                                  
007500 WORKING-STORAGE SECTION.                                         
007600*----------------------------------------------------------------*
007700* stand-alone Zaehler                                             
007800*----------------------------------------------------------------*
007900 77          C9-AUFRUFE          PIC S9(09) COMP VALUE ZERO.      
008000                                                                  
008100*----------------------------------------------------------------*
008200* Comp-Felder: Praefix Cn mit n = Anzahl Digits                   
008300*----------------------------------------------------------------*
008400 01          COMP-FELDER.                                         
008500     05      C4-LEN              PIC S9(04) COMP.                 
008600     05      C4-PTR              PIC S9(04) COMP.                 
008700     05      C4-IX               PIC S9(04) COMP.                 
008800     05      C4-OUT-PTR          PIC S9(04) COMP.                 
008900     05      C4-X.                                                
009000      10                         PIC X VALUE LOW-VALUE.           
009100      10     C4-X2               PIC X.                           
009200     05      C4-NUM REDEFINES C4-X                                
009300                                 PIC S9(04) COMP.                 
009400                                                                  
009500*----------------------------------------------------------------*
009600* Display-Felder: Praefix D                                       
009700*----------------------------------------------------------------*
009800 01          DISPLAY-FELDER.                                      
009900     05      D-NUM1              PIC  9.                          
010000     05      D-NUM4              PIC -9(04).                      
010100                                                                  
010200*----------------------------------------------------------------*
010300* Felder mit konstantem Inhalt: Praefix K                         
010400*----------------------------------------------------------------*
010500 01          KONSTANTE-FELDER.                                    
010600     05      K-MODUL             PIC X(08) VALUE "SSFMSG0M".      
010700     05      K-FALLBACK-TEXT     PIC X(200)                       
010800             VALUE "[undefined message]".                         
010900     05      K-PLATZHALTER-0     PIC X(02) VALUE "$0".            
011000     05      K-PLATZHALTER-1     PIC X(02) VALUE "$1".            
011100     05      K-BACKSLASH         PIC X     VALUE "\".             
011200     05      K-SLASH             PIC X     VALUE "/".             
011300     05      K-DOLLAR            PIC X     VALUE "$".             
011400     05      K-DOLLAR-ESC        PIC X(02) VALUE "\$".            
011500     05      K-KLAMMER-AUF       PIC X     VALUE "[".             
011600     05      K-KLAMMER-ZU        PIC X     VALUE "]".             
011700                                                                  
011800*----------------------------------------------------------------*
011900* Conditional-Felder                                              
012000*----------------------------------------------------------------*
012100 01          SCHALTER.                                            
012200     05      PRG-STATUS          PIC 9.                           
012300          88 PRG-OK                          VALUE ZERO.          
012400          88 PRG-ABBRUCH                     VALUE 2.             
012500                                                                  
012600*----------------------------------------------------------------*
012700* Zeit/Datumsfelder mit REDEFINES (vom Modul nicht genutzt, wird  
012800* fuer kuenftige Protokollierung bereitgehalten)                  
012900*----------------------------------------------------------------*
013000 01          TAL-TIME.                                            
013100     05      TAL-JHJJMMTT.                                        
013200      10     TAL-JHJJ            PIC S9(04) COMP.                 
013300      10     TAL-MM              PIC S9(04) COMP.                 
013400      10     TAL-TT              PIC S9(04) COMP.                 
013500     05      TAL-HHMI.                                            
013600      10     TAL-HH              PIC S9(04) COMP.                 
013700      10     TAL-MI              PIC S9(04) COMP.                 
013800     05      TAL-SS              PIC S9(04) COMP.                 
013900     05      TAL-HS              PIC S9(04) COMP.                 
014000     05      TAL-MS              PIC S9(04) COMP.                 
014100                                                                  
014200 01          TAL-TIME-D.                                          
014300     05      TAL-JHJJMMTT.                                        
014400        10   TAL-JHJJ            PIC  9(04).                      
014500        10   TAL-MM              PIC  9(02).                      
014600        10   TAL-TT              PIC  9(02).                      
014700     05      TAL-HHMI.                                            
014800        10   TAL-HH              PIC  9(02).                      
014900        10   TAL-MI              PIC  9(02).                      
015000     05      TAL-SS              PIC  9(02).                      
015100     05      TAL-HS              PIC  9(02).                      
015200     05      TAL-MS              PIC  9(02).                      
015300 01          TAL-TIME-N REDEFINES TAL-TIME-D.                     
015400     05      TAL-TIME-N16        PIC  9(16).                      
015500     05      TAL-TIME-REST       PIC  9(02).                      
015600                                                                  
015700*----------------------------------------------------------------*
015800* weitere Arbeitsfelder                                           
015900*----------------------------------------------------------------*
016000 01          WORK-FELDER.                                         
016100     05      W-VORLAGE           PIC X(200).                      
016200     05      W-VORLAGE-N REDEFINES W-VORLAGE.                     
016300         10  W-VORLAGE-ZEICHEN   OCCURS 200 PIC X.                
016400     05      W-WERT1-ESC         PIC X(160).                      
016500     05      W-WERT2-ESC         PIC X(160).                      
016600     05      FILLER              PIC X(04).                       
016700                                                                  
016800*-->    Uebergabe aus Hauptprogramm (BR-MSG-1 .. BR-MSG-4)        
016900 01     LINK-REC.                                                 
017000    05  LINK-HDR.                                                 
017100     10 LINK-CMD                 PIC X(02).                       
017200*       "MS" = RuleExecutionResult-Meldung aufbauen               
017300     10 LINK-RC                  PIC S9(04) COMP.                 
017400    05  LINK-DATA.                                                
017500     10 LINK-VORLAGE             PIC X(200).                      
017600     10 LINK-WERT1               PIC X(80).                       
017700     10 LINK-WERT2               PIC X(80).                       
017800     10 LINK-FAILED              PIC 9.                           
017900     10 LINK-ERGEBNISTEXT        PIC X(200).                      
018000                                                                  
018100 PROCEDURE DIVISION.                                              
018200                                                                  
018300******************************************************************
018400* Steuerungs-Section                                              
018500******************************************************************
018600 A100-STEUERUNG SECTION.                                          
018700 A100-00.                                                         
018800     IF  SHOW-VERSION                                             
018900         DISPLAY K-MODUL " - SSFNEW-FC5"                          
019000         GOBACK                                                   
019100     END-IF                                                       
019200                                                                  
019300     PERFORM B000-VORLAUF                                         
019400     PERFORM B100-VERARBEITUNG                                    
019500     PERFORM B090-ENDE                                            
019600     GOBACK                                                       
019700     .                                                            
019800 A100-99.                                                         
019900     EXIT.                                                        
020000                                                                  
020100******************************************************************
020200* Vorlauf                                                         
020300******************************************************************
020400 B000-VORLAUF SECTION.                                            
020500 B000-00.                                                         
020600     PERFORM C000-INIT                                            
020700                                                                  
020800**      ---> BR-MSG-4: fehlende Vorlage -> Ersatztext             
020900     IF  LINK-VORLAGE = SPACES                                    
021000         MOVE K-FALLBACK-TEXT TO W-VORLAGE                        
021100         MOVE 1 TO LINK-FAILED                                    
021200     ELSE                                                         
021300         MOVE LINK-VORLAGE TO W-VORLAGE                           
021400         MOVE 0 TO LINK-FAILED                                    
021500     END-IF                                                       
021600     .                                                            
021700 B000-99.                                                         
021800     EXIT.                                                        
021900                                                                  
022000******************************************************************
022100* Ende                                                            
022200******************************************************************
022300 B090-ENDE SECTION.                                               
022400 B090-00.                                                         
022500     ADD 1 TO C9-AUFRUFE                                          
022600     MOVE ZERO TO LINK-RC                                         
022700     .                                                            
022800 B090-99.                                                         
022900     EXIT.                                                        
023000                                                                  
023100******************************************************************
023200* Verarbeitung - BR-MSG-1 .. BR-MSG-3                             
023300******************************************************************
023400 B100-VERARBEITUNG SECTION.                                       
023500 B100-00.                                                         
023600**      ---> BR-MSG-3: Werte vor der Ersetzung maskieren          
023700     PERFORM C100-WERT-ESCAPEN                                    
023800                                                                  
023900**      ---> BR-MSG-1/2: Platzhalter $0 und $1 ersetzen           
024000     PERFORM C200-PLATZHALTER-ERSETZEN                            
024100     .                                                            
024200 B100-99.                                                         
024300     EXIT.                                                        
024400                                                                  
024500******************************************************************
024600* Initialisierung von Feldern und Strukturen                      
024700******************************************************************
024800 C000-INIT SECTION.                                               
024900 C000-00.                                                         
025000     MOVE SPACE TO W-VORLAGE                                      
025100     MOVE SPACE TO W-WERT1-ESC                                    
025200     MOVE SPACE TO W-WERT2-ESC                                    
025300     MOVE SPACE TO LINK-ERGEBNISTEXT                              
025400     .                                                            
025500 C000-99.                                                         
025600     EXIT.                                                        
025700                                                                  
025800******************************************************************
025900* BR-MSG-3: Backslash (-> Schraegstrich) und Dollarzeichen        
026000* (-> "\$") in LINK-WERT1/2 maskieren, bevor die Vorlage mit den  
026100* Werten gefuellt wird - sonst koennte der Wert selbst wie ein    
026200* weiterer Platzhalter aussehen                                   
026300******************************************************************
026400 C100-WERT-ESCAPEN SECTION.                                       
026500 C100-00.                                                         
026600     MOVE SPACE TO W-WERT1-ESC                                    
026700     MOVE SPACE TO W-WERT2-ESC                                    
026800     MOVE 1 TO C4-OUT-PTR                                         
026900     PERFORM C101-EIN-ZEICHEN-ESC-WERT1                           
027000         VARYING C4-PTR FROM 1 BY 1 UNTIL C4-PTR > 80             
027100     MOVE 1 TO C4-OUT-PTR                                         
027200     PERFORM C103-EIN-ZEICHEN-ESC-WERT2                           
027300         VARYING C4-PTR FROM 1 BY 1 UNTIL C4-PTR > 80             
027400     .                                                            
027500 C100-99.                                                         
027600     EXIT.                                                        
027700                                                                  
027800******************************************************************
027900* ein Zeichen aus LINK-WERT1 maskiert nach W-WERT1-ESC uebertragen
028000******************************************************************
028100 C101-EIN-ZEICHEN-ESC-WERT1 SECTION.                              
028200 C101-00.                                                         
028300     EVALUATE LINK-WERT1(C4-PTR:1)                                
028400         WHEN K-BACKSLASH                                         
028500              MOVE K-SLASH TO W-WERT1-ESC(C4-OUT-PTR:1)           
028600              ADD 1 TO C4-OUT-PTR                                 
028700         WHEN K-DOLLAR                                            
028800              MOVE K-DOLLAR-ESC TO W-WERT1-ESC(C4-OUT-PTR:2)      
028900              ADD 2 TO C4-OUT-PTR                                 
029000         WHEN OTHER                                               
029100              MOVE LINK-WERT1(C4-PTR:1)                           
029200                TO W-WERT1-ESC(C4-OUT-PTR:1)                      
029300              ADD 1 TO C4-OUT-PTR                                 
029400     END-EVALUATE                                                 
029500     .                                                            
029600 C101-99.                                                         
029700     EXIT.                                                        
029800                                                                  
029900******************************************************************
030000* ein Zeichen aus LINK-WERT2 maskiert nach W-WERT2-ESC uebertragen
030100******************************************************************
030200 C103-EIN-ZEICHEN-ESC-WERT2 SECTION.                              
030300 C103-00.                                                         
030400     EVALUATE LINK-WERT2(C4-PTR:1)                                
030500         WHEN K-BACKSLASH                                         
030600              MOVE K-SLASH TO W-WERT2-ESC(C4-OUT-PTR:1)           
030700              ADD 1 TO C4-OUT-PTR                                 
030800         WHEN K-DOLLAR                                            
030900              MOVE K-DOLLAR-ESC TO W-WERT2-ESC(C4-OUT-PTR:2)      
031000              ADD 2 TO C4-OUT-PTR                                 
031100         WHEN OTHER                                               
031200              MOVE LINK-WERT2(C4-PTR:1)                           
031300                TO W-WERT2-ESC(C4-OUT-PTR:1)                      
031400              ADD 1 TO C4-OUT-PTR                                 
031500     END-EVALUATE                                                 
031600     .                                                            
031700 C103-99.                                                         
031800     EXIT.                                                        
031900                                                                  
032000******************************************************************
032100* BR-MSG-1/2: alle Vorkommen von $1 (erster Pruefwert) bzw. $0    
032200* (zweiter Pruefwert) in der Vorlage durch die maskierten Werte   
032300* ersetzen und das Ergebnis aufbauen                              
032400******************************************************************
032500 C200-PLATZHALTER-ERSETZEN SECTION.                               
032600 C200-00.                                                         
032700     MOVE 1 TO C4-PTR                                             
032800     MOVE 1 TO C4-OUT-PTR                                         
032900     MOVE 200 TO C4-LEN                                           
033000     PERFORM C210-EIN-ZEICHEN-PRUEFEN                             
033100         VARYING C4-PTR FROM 1 BY 1                               
033200         UNTIL   C4-PTR > C4-LEN                                  
033300     .                                                            
033400 C200-99.                                                         
033500     EXIT.                                                        
033600                                                                  
033700******************************************************************
033800* ein Zeichen der Vorlage kopieren bzw. Platzhalter aufloesen     
033900******************************************************************
034000 C210-EIN-ZEICHEN-PRUEFEN SECTION.                                
034100 C210-00.                                                         
034200     EVALUATE TRUE                                                
034300         WHEN C4-PTR <= C4-LEN - 1                                
034400          AND W-VORLAGE(C4-PTR:2) = K-PLATZHALTER-1               
034500              PERFORM C220-WERT-ANFUEGEN                          
034600              ADD 1 TO C4-PTR                                     
034700         WHEN C4-PTR <= C4-LEN - 1                                
034800          AND W-VORLAGE(C4-PTR:2) = K-PLATZHALTER-0               
034900              PERFORM C230-WERT-ANFUEGEN                          
035000              ADD 1 TO C4-PTR                                     
035100         WHEN OTHER                                               
035200              MOVE W-VORLAGE(C4-PTR:1)                            
035300                TO LINK-ERGEBNISTEXT(C4-OUT-PTR:1)                
035400              ADD 1 TO C4-OUT-PTR                                 
035500     END-EVALUATE                                                 
035600     .                                                            
035700 C210-99.                                                         
035800     EXIT.                                                        
035900                                                                  
036000******************************************************************
036100* BR-MSG-1: $1 durch den maskierten ersten Pruefwert in eckigen   
036200* Klammern ersetzen                                               
036300******************************************************************
036400 C220-WERT-ANFUEGEN SECTION.                                      
036500 C220-00.                                                         
036600     STRING K-KLAMMER-AUF DELIMITED BY SIZE,                      
036700            W-WERT1-ESC   DELIMITED BY SPACE,                     
036800            K-KLAMMER-ZU  DELIMITED BY SIZE                       
036900         INTO LINK-ERGEBNISTEXT                                   
037000         WITH POINTER C4-OUT-PTR                                  
037100     .                                                            
037200 C220-99.                                                         
037300     EXIT.                                                        
037400                                                                  
037500******************************************************************
037600* BR-MSG-2: $0 durch den maskierten zweiten Pruefwert in eckigen  
037700* Klammern ersetzen                                               
037800******************************************************************
037900 C230-WERT-ANFUEGEN SECTION.                                      
038000 C230-00.                                                         
038100     STRING K-KLAMMER-AUF DELIMITED BY SIZE,                      
038200            W-WERT2-ESC   DELIMITED BY SPACE,                     
038300            K-KLAMMER-ZU  DELIMITED BY SIZE                       
038400         INTO LINK-ERGEBNISTEXT                                   
038500         WITH POINTER C4-OUT-PTR                                  
038600     .                                                            
038700 C230-99.                                                         
038800     EXIT.                                                        
038900                                                                  
039000******************************************************************
039100* TIMESTAMP erstellen (fuer Protokollzwecke, derzeit ungenutzt)   
039200******************************************************************
039300 U200-TIMESTAMP SECTION.                                          
039400 U200-00.                                                         
039500     ENTER TAL "TIME" USING TAL-TIME                              
039600     MOVE CORR TAL-TIME TO TAL-TIME-D                             
039700     .                                                            
039800 U200-99.                                                         
039900     EXIT.                                                        
040000                                                                  
040100******************************************************************
040200* ENDE Source-Programm                                            
040300******************************************************************
