000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                  
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                  
000300?SEARCH  =TALLIB                                                  
000400?SEARCH  =ASC2EBC                                                 
000500?SEARCH  =EBC2ASC                                                 
000600?SEARCH  =WSYS022                                                 
000700?NOLMAP, SYMBOLS, INSPECT                                         
000800?SAVE ALL                                                         
000900?SAVEABEND                                                        
001000?LINES 66                                                         
001100?CHECK 3                                                          
001200                                                                  
001300 IDENTIFICATION DIVISION.                                         
001400                                                                  
001500 PROGRAM-ID.    SSFCNV0M.                                         
001600 AUTHOR.        K. LORENZ.                                        
001700 INSTALLATION.  SSF-ANWENDUNGSGRUPPE.                             
001800 DATE-WRITTEN.  1988-04-11.                                       
001900 DATE-COMPILED.                                                   
002000 SECURITY.      NUR FUER INTERNEN GEBRAUCH.                       
002100                                                                  
002200***************************************************************** 
002300* Letzte Aenderung :: 2002-06-12                                  
002400* Letzte Version   :: C.02.02                                     
002500* Kurzbeschreibung :: Konverter CSV -> Festformat (SSFNEW-FC)     
002600* Auftrag          :: SSFNEW-FC1                                  
002700*                                                                 
002800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!! 
003000*----------------------------------------------------------------*
003100* Vers. | Datum    | von | Kommentar                             *
003200*-------|----------|-----|---------------------------------------*
003300*A.00.00|1988-04-11| lor | Neuerstellung - Satzaufbau Festformat  
003400*A.01.00|1989-02-20| lor | Feldlaenge jetzt aus FELDDEF-Datei     
003500*A.02.00|1990-07-03| kl  | Anfuehrungszeichen werden vor dem      
003600*       |          |     | Splitten entfernt (BR-CSV-3)           
003700*B.00.00|1991-05-14| lor | Leerzeile beendet Verarbeitung,        
003800*       |          |     | nicht nur EOF (Wunsch Fachbereich)     
003900*B.01.00|1993-09-09| kl  | Abbruch bei fehlender FELDDEF-Datei    
004000*B.02.00|1996-01-22| lor | Zaehler auf COMP umgestellt            
004100*C.00.00|1998-11-30| kl  | Jahr-2000 Pruefung TAL-JHJJ abge-      
004200*       |          |     | schlossen, Modul nutzt keine           
004300*       |          |     | 2-stelligen Jahre                      
004400*C.01.00|1999-06-17| lor | Max. Feldanzahl 30 auf 50 erhoeht      
004500*C.02.00|2001-03-02| kl  | Dateien jetzt ueber #DYNAMIC,          
004600*       |          |     | mehrere Mandanten moeglich             
004700*C.02.01|2001-11-06| kl  | Leerzeilenpruefung korrigiert, sonst   
004800*       |          |     | wurden Blank-Zeilen durchgereicht      
004900*C.02.02|2002-06-12| lor | Zeilenverarbeitung/FELDDEF-Einlesen in 
005000*       |          |     | eigene Absaetze ausgegliedert          
005100*----------------------------------------------------------------*
005200*                                                                 
005300* Programmbeschreibung                                            
005400* --------------------                                            
005500*                                                                 
005600* Liest die Feld-Definitionsdatei (Name, Startposition, Laenge je 
005700* Ausgabefeld) einmal komplett in eine Tabelle ein.  Liest danach 
005800* die CSV-Datendatei zeilenweise, entfernt Anfuehrungszeichen,    
005900* zerlegt jede Zeile an den Kommas und baut daraus einen Satz mit 
006000* fester Feldbreite auf (BR-CSV-1 .. BR-CSV-4).  Die Verarbeitung 
006100* endet bei EOF oder bei der ersten Leerzeile.  Am Ende wird die  
006200* Anzahl verarbeiteter Datenzeilen ausgegeben.                    
006300*                                                                 
006400******************************************************************
006500                                                                  
006600 ENVIRONMENT DIVISION.                                            
006700 CONFIGURATION SECTION.                                           
006800 SPECIAL-NAMES.                                                   
006900     SWITCH-15 IS ANZEIGE-VERSION                                 
007000         ON STATUS IS SHOW-VERSION                                
007100     CLASS ALPHNUM IS "0123456789"                                
007200                      "abcdefghijklmnopqrstuvwxyz"                
007300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                
007400                      " .,;-_!$%&/=*+".                           
007500                                                                  
007600 INPUT-OUTPUT SECTION.                                            
007700 FILE-CONTROL.                                                    
007800     SELECT FELDDEF   ASSIGN TO WS-FELDDEF-NAME                   
007900                       ORGANIZATION IS LINE SEQUENTIAL            
008000                       FILE STATUS IS FILE-STATUS.                
008100     SELECT CSVDATEI  ASSIGN TO WS-CSVDATEI-NAME                  
008200                       ORGANIZATION IS LINE SEQUENTIAL            
008300                       FILE STATUS IS FILE-STATUS.                
008400     SELECT FIXAUSG   ASSIGN TO WS-FIXAUSG-NAME                   
008500                       ORGANIZATION IS LINE SEQUENTIAL            
008600                       FILE STATUS IS FILE-STATUS.                
008700                                                                  
008800 DATA DIVISION.                                                   
008900 FILE SECTION.                                                    
009000                                                                  
009100 FD  FELDDEF                                                      
009200     LABEL RECORDS ARE STANDARD.                                  
009300 01  FELDDEF-SATZ.                                                
009400     05  FDS-NAME              PIC X(30).                         
009500     05  FDS-BESCHREIBUNG      PIC X(60).                         
009600     05  FDS-START-POS         PIC 9(04).                         
009700     05  FDS-FELDLAENGE        PIC 9(04).                         
009800     05  FILLER                PIC X(10).                         
009900                                                                  
010000 FD  CSVDATEI                                                     
010100     LABEL RECORDS ARE STANDARD.                                  
010200 01  CSV-ZEILE                 PIC X(4096).                       
010300                                                                  
010400 FD  FIXAUSG                                                      
010500     LABEL RECORDS ARE STANDARD.                                  
010600 01  FIXAUSG-SATZ              PIC X(4096).                       
010700                                                                  
010800 WORKING-STORAGE SECTION.                                         
010900*----------------------------------------------------------------*
011000* stand-alone Zaehler                                             
011100*----------------------------------------------------------------*
011200 77          C9-ZEILEN-ZAEHLER   PIC S9(09) COMP VALUE ZERO.      
011300                                                                  
011400*----------------------------------------------------------------*
011500* Comp-Felder: Praefix Cn mit n = Anzahl Digits                   
011600*----------------------------------------------------------------*
011700 01          COMP-FELDER.                                         
011800     05      C4-ANZ-FELDER       PIC S9(04) COMP.                 
011900     05      C4-FELDNR           PIC S9(04) COMP.                 
012000     05      C4-CSV-ANZ          PIC S9(04) COMP.                 
012100     05      C4-PTR              PIC S9(04) COMP.                 
012200     05      C4-LEN              PIC S9(04) COMP.                 
012300     05      C4-REST-LEN         PIC S9(04) COMP.                 
012400     05      C4-MAXFELDER        PIC S9(04) COMP VALUE 50.        
012500     05      C4-X.                                                
012600      10                         PIC X VALUE LOW-VALUE.           
012700      10     C4-X2               PIC X.                           
012800     05      C4-NUM REDEFINES C4-X                                
012900                                 PIC S9(04) COMP.                 
013000                                                                  
013100*----------------------------------------------------------------*
013200* Display-Felder: Praefix D                                       
013300*----------------------------------------------------------------*
013400 01          DISPLAY-FELDER.                                      
013500     05      D-NUM1              PIC  9.                          
013600     05      D-NUM2              PIC  9(02).                      
013700     05      D-NUM4              PIC -9(04).                      
013800     05      D-NUM9              PIC  9(09).                      
013900                                                                  
014000*----------------------------------------------------------------*
014100* Felder mit konstantem Inhalt: Praefix K                         
014200*----------------------------------------------------------------*
014300 01          KONSTANTE-FELDER.                                    
014400     05      K-MODUL             PIC X(08) VALUE "SSFCNV0M".      
014500     05      K-LEERZEICHEN       PIC X(01) VALUE SPACE.           
014600     05      K-ANFZEICHEN        PIC X(01) VALUE '"'.             
014700     05      K-KOMMA             PIC X(01) VALUE ",".             
014800                                                                  
014900*----------------------------------------------------------------*
015000* Conditional-Felder                                              
015100*----------------------------------------------------------------*
015200 01          SCHALTER.                                            
015300     05      FILE-STATUS         PIC X(02).                       
015400          88 FILE-OK                         VALUE "00".          
015500          88 FILE-NOK                        VALUE "01" THRU "99".
015600     05      REC-STAT REDEFINES  FILE-STATUS.                     
015700        10   FILE-STATUS1        PIC X.                           
015800          88 FILE-EOF                        VALUE "1".           
015900          88 FILE-INVALID                    VALUE "2".           
016000          88 FILE-PERMERR                    VALUE "3".           
016100          88 FILE-LOGICERR                   VALUE "4".           
016200          88 FILE-IMPLERR                    VALUE "9".           
016300        10                       PIC X.                           
016400                                                                  
016500     05      PRG-STATUS          PIC 9.                           
016600          88 PRG-OK                          VALUE ZERO.          
016700          88 PRG-ABBRUCH                     VALUE 2.             
016800                                                                  
016900     05      FELDDEF-FLAG        PIC 9       VALUE ZERO.          
017000          88 FELDDEF-GELADEN                 VALUE ZERO.          
017100          88 FELDDEF-LEER                    VALUE 1.             
017200                                                                  
017300     05      LEERZEILE-FLAG      PIC 9       VALUE ZERO.          
017400          88 LEERZEILE-GEFUNDEN              VALUE 1.             
017500                                                                  
017600*----------------------------------------------------------------*
017700* weitere Arbeitsfelder                                           
017800*----------------------------------------------------------------*
017900 01          WORK-FELDER.                                         
018000     05      W-ZEILE-GETRIMMT    PIC X(4096).                     
018100     05      FILLER              PIC X(02).                       
018200                                                                  
018300 01          WS-FELDDEF-NAME     PIC X(36).                       
018400 01          WS-CSVDATEI-NAME    PIC X(36).                       
018500 01          WS-FIXAUSG-NAME     PIC X(36).                       
018600                                                                  
018700*----------------------------------------------------------------*
018800* Tabelle der Felddefinitionen (RECORD LAYOUT "Field Definition") 
018900*----------------------------------------------------------------*
019000 01          FELDDEF-TABELLE.                                     
019100     05      FD-EINTRAG OCCURS 50 INDEXED BY FD-IX.               
019200      10     FD-NAME             PIC X(30).                       
019300      10     FD-BESCHREIBUNG     PIC X(60).                       
019400      10     FD-START-POS        PIC 9(04).                       
019500      10     FD-FELDLAENGE       PIC 9(04).                       
019600                                                                  
019700*----------------------------------------------------------------*
019800* Tabelle der CSV-Werte einer Zeile, positionell (BR-CSV-4)       
019900*----------------------------------------------------------------*
020000 01          CSV-FELD-TABELLE.                                    
020100     05      CSV-FELD OCCURS 50 INDEXED BY CSV-IX                 
020200                                 PIC X(80).                       
020300                                                                  
020400*----------------------------------------------------------------*
020500* Ausgabepuffer fuer den Festformatsatz                           
020600*----------------------------------------------------------------*
020700 01          AUSGABE-PUFFER      PIC X(4096) VALUE SPACES.        
020800 01          AUSGABE-PUFFER-N REDEFINES AUSGABE-PUFFER.           
020900     05      AP-ZEICHEN OCCURS 4096 PIC X.                        
021000                                                                  
021100*----------------------------------------------------------------*
021200* Datum-Uhrzeitfelder (fuer TAL-Routine)                          
021300*----------------------------------------------------------------*
021400 01          TAL-TIME.                                            
021500     05      TAL-JHJJMMTT.                                        
021600      10     TAL-JHJJ            PIC S9(04) COMP.                 
021700      10     TAL-MM              PIC S9(04) COMP.                 
021800      10     TAL-TT              PIC S9(04) COMP.                 
021900     05      TAL-HHMI.                                            
022000      10     TAL-HH              PIC S9(04) COMP.                 
022100      10     TAL-MI              PIC S9(04) COMP.                 
022200     05      TAL-SS              PIC S9(04) COMP.                 
022300     05      TAL-HS              PIC S9(04) COMP.                 
022400     05      TAL-MS              PIC S9(04) COMP.                 
022500                                                                  
022600 01          TAL-TIME-D.                                          
022700     05      TAL-JHJJMMTT.                                        
022800        10   TAL-JHJJ            PIC  9(04).                      
022900        10   TAL-MM              PIC  9(02).                      
023000        10   TAL-TT              PIC  9(02).                      
023100     05      TAL-HHMI.                                            
023200        10   TAL-HH              PIC  9(02).                      
023300        10   TAL-MI              PIC  9(02).                      
023400     05      TAL-SS              PIC  9(02).                      
023500     05      TAL-HS              PIC  9(02).                      
023600     05      TAL-MS              PIC  9(02).                      
023700 01          TAL-TIME-N REDEFINES TAL-TIME-D.                     
023800     05      TAL-TIME-N16        PIC  9(16).                      
023900     05      TAL-TIME-REST       PIC  9(02).                      
024000                                                                  
024100*-->    Uebergabe aus Hauptprogramm                               
024200 01     LINK-REC.                                                 
024300    05  LINK-HDR.                                                 
024400     10 LINK-CMD                PIC X(02).                        
024500     10 LINK-RC                 PIC S9(04) COMP.                  
024600*       0    = OK                                                 
024700*       10   = FELDDEF-Datei leer oder nicht vorhanden            
024800*       9999 = Programmabbruch - Hauptprogramm muss reagieren     
024900    05  LINK-DATA.                                                
025000*************************************************************     
025100*                    FILE-Definition                        *     
025200*************************************************************     
025300     10 LINK-FELDDEF-FILE       PIC X(36).                        
025400     10 LINK-CSVDATEI-FILE      PIC X(36).                        
025500     10 LINK-FIXAUSG-FILE       PIC X(36).                        
025600     10 LINK-ZEILEN-ANZ         PIC S9(09) COMP.                  
025700                                                                  
025800 PROCEDURE DIVISION.                                              
025900                                                                  
026000******************************************************************
026100* Steuerungs-Section                                              
026200******************************************************************
026300 A100-STEUERUNG SECTION.                                          
026400 A100-00.                                                         
026500**  ---> wenn SWITCH-15 gesetzt ist                               
026600**  ---> nur Modulnamen zeigen und dann beenden                   
026700     IF  SHOW-VERSION                                             
026800         DISPLAY K-MODUL " - SSFNEW-FC1"                          
026900         GOBACK                                                   
027000     END-IF                                                       
027100                                                                  
027200**  ---> Vorlauf: Felddefinition laden, Dateien oeffnen           
027300     PERFORM B000-VORLAUF                                         
027400                                                                  
027500     IF  PRG-ABBRUCH                                              
027600         CONTINUE                                                 
027700     ELSE                                                         
027800**      ---> Verarbeitung der CSV-Datei                           
027900         PERFORM B100-VERARBEITUNG                                
028000     END-IF                                                       
028100                                                                  
028200**  ---> Nachlauf: Dateien schliessen, Anzahl ausgeben            
028300     PERFORM B090-ENDE                                            
028400     GOBACK                                                       
028500     .                                                            
028600 A100-99.                                                         
028700     EXIT.                                                        
028800                                                                  
028900******************************************************************
029000* Vorlauf                                                         
029100******************************************************************
029200 B000-VORLAUF SECTION.                                            
029300 B000-00.                                                         
029400     PERFORM C000-INIT                                            
029500                                                                  
029600     MOVE LINK-FELDDEF-FILE  TO WS-FELDDEF-NAME                   
029700     MOVE LINK-CSVDATEI-FILE TO WS-CSVDATEI-NAME                  
029800     MOVE LINK-FIXAUSG-FILE  TO WS-FIXAUSG-NAME                   
029900                                                                  
030000**  ---> Felddefinition einmalig laden                            
030100     PERFORM C100-LADE-FELDDEF                                    
030200                                                                  
030300     IF  FELDDEF-LEER                                             
030400         MOVE 10 TO LINK-RC                                       
030500         SET PRG-ABBRUCH TO TRUE                                  
030600     ELSE                                                         
030700**      ---> Dateien oeffnen                                      
030800         PERFORM F100-OPEN-FILES                                  
030900         IF  PRG-ABBRUCH                                          
031000             MOVE 9999 TO LINK-RC                                 
031100         END-IF                                                   
031200     END-IF                                                       
031300     .                                                            
031400 B000-99.                                                         
031500     EXIT.                                                        
031600                                                                  
031700******************************************************************
031800* Ende                                                            
031900******************************************************************
032000 B090-ENDE SECTION.                                               
032100 B090-00.                                                         
032200     IF  NOT PRG-ABBRUCH                                          
032300         CLOSE FELDDEF                                            
032400               CSVDATEI                                           
032500               FIXAUSG                                            
032600         MOVE C9-ZEILEN-ZAEHLER TO D-NUM9                         
032700         DISPLAY "NUMBER OF LINES OF DATA: " D-NUM9               
032800         MOVE C9-ZEILEN-ZAEHLER TO LINK-ZEILEN-ANZ                
032900         MOVE ZERO TO LINK-RC                                     
033000     END-IF                                                       
033100     .                                                            
033200 B090-99.                                                         
033300     EXIT.                                                        
033400                                                                  
033500******************************************************************
033600* Verarbeitung je CSV-Zeile (BR-CSV-1 bis BR-CSV-4)               
033700******************************************************************
033800 B100-VERARBEITUNG SECTION.                                       
033900 B100-00.                                                         
034000     PERFORM C200-ZEILE-LESEN                                     
034100     PERFORM C210-EINE-ZEILE-VERARBEITEN                          
034200         UNTIL FILE-EOF OR LEERZEILE-GEFUNDEN                     
034300     .                                                            
034400 B100-99.                                                         
034500     EXIT.                                                        
034600                                                                  
034700******************************************************************
034800* eine CSV-Zeile umsetzen, schreiben und die naechste lesen       
034900******************************************************************
035000 C210-EINE-ZEILE-VERARBEITEN SECTION.                             
035100 C210-00.                                                         
035200**      ---> BR-CSV-3: Anfuehrungszeichen entfernen               
035300     PERFORM C310-QUOTES-RAUS                                     
035400                                                                  
035500**      ---> BR-CSV-4: Zeile an Kommas zerlegen                   
035600     PERFORM C300-CSV-SPLIT                                       
035700                                                                  
035800**      ---> BR-CSV-1/BR-CSV-4: Satz im Festformat aufbauen       
035900     PERFORM C400-SATZ-AUFBAUEN                                   
036000                                                                  
036100**      ---> Satz schreiben und Zaehler erhoehen                  
036200     PERFORM C410-SATZ-SCHREIBEN                                  
036300     ADD 1 TO C9-ZEILEN-ZAEHLER                                   
036400                                                                  
036500     PERFORM C200-ZEILE-LESEN                                     
036600     .                                                            
036700 C210-99.                                                         
036800     EXIT.                                                        
036900                                                                  
037000******************************************************************
037100* Initialisierung von Feldern und Strukturen                      
037200******************************************************************
037300 C000-INIT SECTION.                                               
037400 C000-00.                                                         
037500     INITIALIZE SCHALTER                                          
037600                WORK-FELDER                                       
037700                FELDDEF-TABELLE                                   
037800                C9-ZEILEN-ZAEHLER                                 
037900     MOVE ZERO TO C4-ANZ-FELDER                                   
038000     .                                                            
038100 C000-99.                                                         
038200     EXIT.                                                        
038300                                                                  
038400******************************************************************
038500* Einlesen Felddefinitionsdatei in Tabelle (einmalig)             
038600******************************************************************
038700 C100-LADE-FELDDEF SECTION.                                       
038800 C100-00.                                                         
038900     OPEN INPUT FELDDEF                                           
039000     IF  FILE-NOK                                                 
039100         SET FELDDEF-LEER TO TRUE                                 
039200     ELSE                                                         
039300         PERFORM C110-FELDDEF-SATZ-LESEN                          
039400         PERFORM C120-EINEN-FELDDEF-EINTRAGEN                     
039500             UNTIL FILE-EOF OR C4-ANZ-FELDER >= C4-MAXFELDER      
039600         CLOSE FELDDEF                                            
039700         IF  C4-ANZ-FELDER = ZERO                                 
039800             SET FELDDEF-LEER TO TRUE                             
039900         END-IF                                                   
040000     END-IF                                                       
040100     .                                                            
040200 C100-99.                                                         
040300     EXIT.                                                        
040400                                                                  
040500 C110-FELDDEF-SATZ-LESEN SECTION.                                 
040600 C110-00.                                                         
040700     READ FELDDEF                                                 
040800         AT END SET FILE-EOF TO TRUE                              
040900         NOT AT END SET FILE-OK TO TRUE                           
041000     END-READ                                                     
041100     .                                                            
041200 C110-99.                                                         
041300     EXIT.                                                        
041400                                                                  
041500******************************************************************
041600* einen Felddefinitions-Satz in die Tabelle uebernehmen und den   
041700* naechsten Satz lesen                                            
041800******************************************************************
041900 C120-EINEN-FELDDEF-EINTRAGEN SECTION.                            
042000 C120-00.                                                         
042100     ADD 1 TO C4-ANZ-FELDER                                       
042200     SET FD-IX TO C4-ANZ-FELDER                                   
042300     MOVE FDS-NAME         TO FD-NAME(FD-IX)                      
042400     MOVE FDS-BESCHREIBUNG TO FD-BESCHREIBUNG(FD-IX)              
042500     MOVE FDS-START-POS    TO FD-START-POS(FD-IX)                 
042600     MOVE FDS-FELDLAENGE   TO FD-FELDLAENGE(FD-IX)                
042700     PERFORM C110-FELDDEF-SATZ-LESEN                              
042800     .                                                            
042900 C120-99.                                                         
043000     EXIT.                                                        
043100                                                                  
043200******************************************************************
043300* Lesen einer CSV-Zeile (BR-CSV-2: Abbruch bei EOF oder Leerzeile)
043400******************************************************************
043500 C200-ZEILE-LESEN SECTION.                                        
043600 C200-00.                                                         
043700     MOVE ZERO TO LEERZEILE-FLAG                                  
043800     READ CSVDATEI                                                
043900         AT END SET FILE-EOF TO TRUE                              
044000         NOT AT END                                               
044100             SET FILE-OK TO TRUE                                  
044200             MOVE CSV-ZEILE TO W-ZEILE-GETRIMMT                   
044300**          ---> BR-CSV-2 prueft die Zeile nach dem Trimmen auf   
044400**          ---> Leerinhalt (Vergleich mit SPACES trimmt implizit)
044500             IF  W-ZEILE-GETRIMMT = SPACES                        
044600                 SET LEERZEILE-GEFUNDEN TO TRUE                   
044700             END-IF                                               
044800     END-READ                                                     
044900     .                                                            
045000 C200-99.                                                         
045100     EXIT.                                                        
045200                                                                  
045300******************************************************************
045400* BR-CSV-3: Anfuehrungszeichen aus der Zeile entfernen            
045500******************************************************************
045600 C310-QUOTES-RAUS SECTION.                                        
045700 C310-00.                                                         
045800     INSPECT CSV-ZEILE REPLACING ALL K-ANFZEICHEN BY SPACE        
045900     .                                                            
046000 C310-99.                                                         
046100     EXIT.                                                        
046200                                                                  
046300******************************************************************
046400* BR-CSV-4: CSV-Zeile an Kommas in Tabelle zerlegen               
046500******************************************************************
046600 C300-CSV-SPLIT SECTION.                                          
046700 C300-00.                                                         
046800     MOVE ZERO TO C4-CSV-ANZ                                      
046900     INITIALIZE CSV-FELD-TABELLE                                  
047000     UNSTRING CSV-ZEILE DELIMITED BY K-KOMMA                      
047100         INTO CSV-FELD(01) CSV-FELD(02) CSV-FELD(03) CSV-FELD(04) 
047200              CSV-FELD(05) CSV-FELD(06) CSV-FELD(07) CSV-FELD(08) 
047300              CSV-FELD(09) CSV-FELD(10) CSV-FELD(11) CSV-FELD(12) 
047400              CSV-FELD(13) CSV-FELD(14) CSV-FELD(15) CSV-FELD(16) 
047500              CSV-FELD(17) CSV-FELD(18) CSV-FELD(19) CSV-FELD(20) 
047600              CSV-FELD(21) CSV-FELD(22) CSV-FELD(23) CSV-FELD(24) 
047700              CSV-FELD(25) CSV-FELD(26) CSV-FELD(27) CSV-FELD(28) 
047800              CSV-FELD(29) CSV-FELD(30) CSV-FELD(31) CSV-FELD(32) 
047900              CSV-FELD(33) CSV-FELD(34) CSV-FELD(35) CSV-FELD(36) 
048000              CSV-FELD(37) CSV-FELD(38) CSV-FELD(39) CSV-FELD(40) 
048100              CSV-FELD(41) CSV-FELD(42) CSV-FELD(43) CSV-FELD(44) 
048200              CSV-FELD(45) CSV-FELD(46) CSV-FELD(47) CSV-FELD(48) 
048300              CSV-FELD(49) CSV-FELD(50)                           
048400         TALLYING C4-CSV-ANZ                                      
048500     .                                                            
048600 C300-99.                                                         
048700     EXIT.                                                        
048800                                                                  
048900******************************************************************
049000* Satz im Festformat aufbauen (BR-CSV-1, BR-CSV-4)                
049100******************************************************************
049200 C400-SATZ-AUFBAUEN SECTION.                                      
049300 C400-00.                                                         
049400     MOVE SPACES TO AUSGABE-PUFFER                                
049500     MOVE ZERO   TO C4-FELDNR                                     
049600                     C4-PTR                                       
049700     PERFORM C420-FELD-ANPASSEN                                   
049800         VARYING C4-FELDNR FROM 1 BY 1                            
049900         UNTIL   C4-FELDNR > C4-ANZ-FELDER                        
050000     .                                                            
050100 C400-99.                                                         
050200     EXIT.                                                        
050300                                                                  
050400******************************************************************
050500* BR-CSV-1: Laenge eines Feldes an FIELD-LENGTH anpassen und      
050600*           an den Ausgabepuffer anhaengen                        
050700******************************************************************
050800 C420-FELD-ANPASSEN SECTION.                                      
050900 C420-00.                                                         
051000     SET FD-IX TO C4-FELDNR                                       
051100     MOVE FD-FELDLAENGE(FD-IX) TO C4-LEN                          
051200     IF  C4-FELDNR > C4-CSV-ANZ                                   
051300**      ---> CSV-Zeile hat weniger Werte als Felddefinitionen -   
051400**      ---> fehlendes Feld wird als Leerstring behandelt         
051500         MOVE SPACES TO AUSGABE-PUFFER(C4-PTR + 1 : C4-LEN)       
051600     ELSE                                                         
051700         SET CSV-IX TO C4-FELDNR                                  
051800**      ---> der MOVE auf ein kuerzeres Zielfeld fuellt rechts    
051900**      ---> mit Blanks auf bzw. schneidet rechts ab - das ist    
052000**      ---> genau BR-CSV-1                                       
052100         MOVE CSV-FELD(CSV-IX)                                    
052200                      TO AUSGABE-PUFFER(C4-PTR + 1 : C4-LEN)      
052300     END-IF                                                       
052400     ADD C4-LEN TO C4-PTR                                         
052500     .                                                            
052600 C420-99.                                                         
052700     EXIT.                                                        
052800                                                                  
052900******************************************************************
053000* Festformatsatz schreiben                                        
053100******************************************************************
053200 C410-SATZ-SCHREIBEN SECTION.                                     
053300 C410-00.                                                         
053400     MOVE AUSGABE-PUFFER(1 : C4-PTR) TO FIXAUSG-SATZ              
053500     WRITE FIXAUSG-SATZ                                           
053600     .                                                            
053700 C410-99.                                                         
053800     EXIT.                                                        
053900                                                                  
054000******************************************************************
054100* Oeffnen CSV- und Ausgabedatei                                   
054200******************************************************************
054300 F100-OPEN-FILES SECTION.                                         
054400 F100-00.                                                         
054500     OPEN INPUT CSVDATEI                                          
054600     IF  FILE-NOK                                                 
054700         DISPLAY "CSVDATEI KANN NICHT GEOEFFNET WERDEN: "         
054800                 WS-CSVDATEI-NAME                                 
054900         SET PRG-ABBRUCH TO TRUE                                  
055000     ELSE                                                         
055100         OPEN OUTPUT FIXAUSG                                      
055200         IF  FILE-NOK                                             
055300             DISPLAY "FIXAUSG KANN NICHT GEOEFFNET WERDEN: "      
055400                     WS-FIXAUSG-NAME                              
055500             SET PRG-ABBRUCH TO TRUE                              
055600         END-IF                                                   
055700     END-IF                                                       
055800     .                                                            
055900 F100-99.                                                         
056000     EXIT.                                                        
056100                                                                  
056200******************************************************************
056300* TIMESTAMP erstellen (fuer Protokollzwecke, derzeit ungenutzt)   
056400******************************************************************
056500 U200-TIMESTAMP SECTION.                                          
056600 U200-00.                                                         
056700     ENTER TAL "TIME" USING TAL-TIME                              
056800     MOVE CORR TAL-TIME TO TAL-TIME-D                             
056900     .                                                            
057000 U200-99.                                                         
057100     EXIT.                                                        
057200                                                                  
057300******************************************************************
057400* ENDE Source-Programm                                            
057500******************************************************************
