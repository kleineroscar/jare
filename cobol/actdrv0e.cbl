000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                  
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                  
000300?SEARCH  =TALLIB                                                  
000400?SEARCH  =ASC2EBC                                                 
000500?SEARCH  =EBC2ASC                                                 
000600?SEARCH  =WSYS022                                                 
000700?NOLMAP, SYMBOLS, INSPECT                                         
000800?SAVE ALL                                                         
000900?SAVEABEND                                                        
001000?LINES 66                                                         
001100?CHECK 3                                                          
001200                                                                  
001300 IDENTIFICATION DIVISION.                                         
001400                                                                  
001500 PROGRAM-ID.    ACTDRV0O.                                         
001600 AUTHOR.        H. VOGEL.                                         
001700 INSTALLATION.  SSF-ANWENDUNGSGRUPPE.                             
001800 DATE-WRITTEN.  1995-05-30.                                       
001900 DATE-COMPILED.                                                   
002000 SECURITY.      NUR FUER INTERNEN GEBRAUCH.                       
002100                                                                  
002200***************************************************************** 
002300* Letzte Aenderung :: 2006-03-07                                  
002400* Letzte Version   :: D.01.00                                     
002500* Kurzbeschreibung :: Driver fuer StringAction-Modul SSFACT0M     
002600* Auftrag          :: SSFNEW-FC6                                  
002700*                                                                 
002800* Aenderungen                                                     
002900*----------------------------------------------------------------*
003000* Vers. | Datum    | von | Kommentar                             *
003100*-------|----------|-----|---------------------------------------*
003200*A.00.00|1995-05-30| vog | Neuerstellung                          
003300*B.00.00|1999-04-02| kl  | Jahr-2000 Pruefung abgeschlossen       
003400*C.00.00|2002-11-11| vog | Demo-Tabelle auf 10 Aktionstypen       
003500*       |          |     | erweitert (vormals nur SET/REPLACE)    
003600*D.00.00|2005-07-19| vog | Fehlerzaehler C9-FEHLER ergaenzt       
003700*D.00.01|2005-09-03| kir | Anzeige der Ergebniswerte umformatiert 
003800*D.00.02|2006-02-14| vog | ADD-LEADING-ZEROS/SPACES in die Tabelle
003900*       |          |     | aufgenommen                            
004000*D.01.00|2006-03-07| vog | Tabelle um AT-WERT3/AT-TRENNER erwei-  
004100*       |          |     | tert (REPLACE-VALUE jetzt mit echtem   
004200*       |          |     | Ersatztext demonstriert, CONCAT/       
004300*       |          |     | APPEND/PREPEND-VALUE mit Trennzeichen, 
004400*       |          |     | 3 neue Zeilen 11-13); TAL-TIME auf     
004500*       |          |     | Standard-JHJJMMTT-Layout umgestellt    
004600*----------------------------------------------------------------*
004700*                                                                 
004800* Programmbeschreibung                                            
004900* --------------------                                            
005000*                                                                 
005100* Durchlaeuft eine Demonstrationstabelle von StringAction-        
005200* Anfragen (eine Zeile pro Aktionstyp) und ruft fuer jede Zeile   
005300* SSFACT0M auf, um den Ausgangswert zu ermitteln.                 
005400*                                                                 
005500******************************************************************
005600                                                                  
005700 ENVIRONMENT DIVISION.                                            
005800 CONFIGURATION SECTION.                                           
005900 SPECIAL-NAMES.                                                   
006000     SWITCH-15 IS ANZEIGE-VERSION                                 
006100         ON STATUS IS SHOW-VERSION                                
006200     CLASS ALPHNUM IS "0123456789"                                
006300                      "abcdefghijklmnopqrstuvwxyz"                
006400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                
006500                      " .,;-_!$%&/=*+".                           
006600                                                                  
006700 INPUT-OUTPUT SECTION.                                            
006800 FILE-CONTROL.                                                    
006900                                                                  
007000                                                                  
007100 DATA DIVISION.                                                   
007200 FILE SECTION.                                                    
007300                                                                  
007400                                                                  
007500 WORKING-STORAGE SECTION.                                         
007600*----------------------------------------------------------------*
007700* stand-alone Zaehler                                             
007800*----------------------------------------------------------------*
007900 77          C9-AUFRUFE          PIC S9(09) COMP VALUE ZERO.      
008000 77          C9-FEHLER           PIC S9(09) COMP VALUE ZERO.      
008100                                                                  
008200*----------------------------------------------------------------*
008300* Comp-Felder: Praefix Cn mit n = Anzahl Digits                   
008400*----------------------------------------------------------------*
008500 01          COMP-FELDER.                                         
008600     05      C4-ANZ              PIC S9(04) COMP VALUE 13.        
008700     05      C4-IX                PIC S9(04) COMP.                
008800     05      C4-X.                                                
008900      10                         PIC X VALUE LOW-VALUE.           
009000      10     C4-X2               PIC X.                           
009100     05      C4-NUM REDEFINES C4-X                                
009200                                 PIC S9(04) COMP.                 
009300                                                                  
009400*----------------------------------------------------------------*
009500* Display-Felder: Praefix D                                       
009600*----------------------------------------------------------------*
009700 01          DISPLAY-FELDER.                                      
009800     05      D-NUM1              PIC  9.                          
009900     05      D-NUM4              PIC -9(04).                      
010000                                                                  
010100*----------------------------------------------------------------*
010200* Felder mit konstantem Inhalt: Praefix K                         
010300*----------------------------------------------------------------*
010400 01          KONSTANTE-FELDER.                                    
010500     05      K-MODUL             PIC X(08) VALUE "ACTDRV0O".      
010600     05      K-VERSION           PIC X(08) VALUE "D.01.00".       
010700                                                                  
010800*----------------------------------------------------------------*
010900* Conditional-Felder                                              
011000*----------------------------------------------------------------*
011100 01          SCHALTER.                                            
011200     05      PRG-STATUS          PIC 9.                           
011300          88 PRG-OK                          VALUE ZERO.          
011400          88 PRG-ABBRUCH                     VALUE 2.             
011500                                                                  
011600*----------------------------------------------------------------*
011700* weitere Arbeitsfelder                                           
011800*----------------------------------------------------------------*
011900 01          WORK-FELDER.                                         
012000     05      W-DUMMY             PIC X(02).                       
012100                                                                  
012200 01          ZEILE               PIC X(80) VALUE SPACES.          
012300 01          ZEILE-N REDEFINES ZEILE.                             
012400     05      ZEILE-ZEICHEN       OCCURS 80 PIC X.                 
012500                                                                  
012600*----------------------------------------------------------------*
012700* Datm-Uhrzeitfelder (fuer TAL-Routine)                           
012800*----------------------------------------------------------------*
012900 01          TAL-TIME.                                            
013000     05      TAL-JHJJMMTT.                                        
013100      10     TAL-JHJJ            PIC S9(04) COMP.                 
013200      10     TAL-MM              PIC S9(04) COMP.                 
013300      10     TAL-TT              PIC S9(04) COMP.                 
013400     05      TAL-HHMI.                                            
013500      10     TAL-HH              PIC S9(04) COMP.                 
013600      10     TAL-MI              PIC S9(04) COMP.                 
013700     05      TAL-SS              PIC S9(04) COMP.                 
013800     05      TAL-HS              PIC S9(04) COMP.                 
013900     05      TAL-MS              PIC S9(04) COMP.                 
014000                                                                  
014100 01          TAL-TIME-D.                                          
014200     05      TAL-JHJJMMTT.                                        
014300        10   TAL-JHJJ            PIC  9(04).                      
014400        10   TAL-MM              PIC  9(02).                      
014500        10   TAL-TT              PIC  9(02).                      
014600     05      TAL-HHMI.                                            
014700        10   TAL-HH              PIC  9(02).                      
014800        10   TAL-MI              PIC  9(02).                      
014900     05      TAL-SS              PIC  9(02).                      
015000     05      TAL-HS              PIC  9(02).                      
015100     05      TAL-MS              PIC  9(02).                      
015200 01          TAL-TIME-N REDEFINES TAL-TIME-D.                     
015300     05      TAL-TIME-N16        PIC  9(16).                      
015400     05      TAL-TIME-REST       PIC  9(02).                      
015500                                                                  
015600**          ---> Demonstrationstabelle, eine Zeile je Aktionstyp  
015700 01          ACTION-TABELLE.                                      
015800     05      ACTION-EINTRAG OCCURS 13.                            
015900        10   AT-AKTION            PIC X(20).                      
016000        10   AT-WERT1             PIC X(80).                      
016100        10   AT-WERT2             PIC X(80).                      
016200        10   AT-WERT3             PIC X(80).                      
016300        10   AT-PARM1             PIC S9(04) COMP.                
016400        10   AT-PARM2             PIC S9(04) COMP.                
016500        10   AT-TRENNER           PIC X(10).                      
016600                                                                  
016700*-->    Uebergabe an SSFACT0M (BR-ACT-1 .. BR-ACT-3)              
016800 01     LINK-REC.                                                 
016900    05  LINK-HDR.                                                 
017000     10 LINK-CMD                 PIC X(02).                       
017100*       "AC" = StringAction ausfuehren                            
017200     10 LINK-RC                  PIC S9(04) COMP.                 
017300    05  LINK-DATA.                                                
017400     10 LINK-AKTION              PIC X(20).                       
017500     10 LINK-WERT1               PIC X(80).                       
017600     10 LINK-WERT2               PIC X(80).                       
017700     10 LINK-WERT3               PIC X(80).                       
017800     10 LINK-PARM1               PIC S9(04) COMP.                 
017900     10 LINK-PARM2               PIC S9(04) COMP.                 
018000     10 LINK-TRENNER             PIC X(10).                       
018100     10 LINK-ERGEBNIS            PIC X(80).                       
018200                                                                  
018300 PROCEDURE DIVISION.                                              
018400                                                                  
018500******************************************************************
018600* Steuerungs-Section                                              
018700******************************************************************
018800 A100-STEUERUNG SECTION.                                          
018900 A100-00.                                                         
019000     IF  SHOW-VERSION                                             
019100         DISPLAY K-MODUL " VERSION: " K-VERSION                   
019200         STOP RUN                                                 
019300     END-IF                                                       
019400                                                                  
019500     PERFORM B000-VORLAUF                                         
019600     PERFORM B100-VERARBEITUNG                                    
019700     PERFORM B090-ENDE                                            
019800     STOP RUN                                                     
019900     .                                                            
020000 A100-99.                                                         
020100     EXIT.                                                        
020200                                                                  
020300******************************************************************
020400* Vorlauf                                                         
020500******************************************************************
020600 B000-VORLAUF SECTION.                                            
020700 B000-00.                                                         
020800     PERFORM C000-INIT                                            
020900     .                                                            
021000 B000-99.                                                         
021100     EXIT.                                                        
021200                                                                  
021300******************************************************************
021400* Ende                                                            
021500******************************************************************
021600 B090-ENDE SECTION.                                               
021700 B090-00.                                                         
021800     MOVE C9-AUFRUFE TO D-NUM4                                    
021900     DISPLAY ">>> AKTIONEN VERARBEITET: " D-NUM4                  
022000     MOVE C9-FEHLER  TO D-NUM4                                    
022100     DISPLAY ">>> DAVON FEHLGESCHLAGEN: " D-NUM4                  
022200     .                                                            
022300 B090-99.                                                         
022400     EXIT.                                                        
022500                                                                  
022600******************************************************************
022700* Verarbeitung - Demo-Tabelle durchlaufen                         
022800******************************************************************
022900 B100-VERARBEITUNG SECTION.                                       
023000 B100-00.                                                         
023100     PERFORM C100-EINE-AKTION                                     
023200         VARYING C4-IX FROM 1 BY 1                                
023300         UNTIL   C4-IX > C4-ANZ                                   
023400     .                                                            
023500 B100-99.                                                         
023600     EXIT.                                                        
023700                                                                  
023800******************************************************************
023900* eine Tabellenzeile an SSFACT0M uebergeben und Ergebnis zeigen   
024000******************************************************************
024100 C100-EINE-AKTION SECTION.                                        
024200 C100-00.                                                         
024300     MOVE "AC"             TO LINK-CMD                            
024400     MOVE AT-AKTION(C4-IX) TO LINK-AKTION                         
024500     MOVE AT-WERT1(C4-IX)  TO LINK-WERT1                          
024600     MOVE AT-WERT2(C4-IX)  TO LINK-WERT2                          
024700     MOVE AT-WERT3(C4-IX)  TO LINK-WERT3                          
024800     MOVE AT-PARM1(C4-IX)  TO LINK-PARM1                          
024900     MOVE AT-PARM2(C4-IX)  TO LINK-PARM2                          
025000     MOVE AT-TRENNER(C4-IX) TO LINK-TRENNER                       
025100                                                                  
025200     CALL "SSFACT0M" USING LINK-REC                               
025300                                                                  
025400     IF  LINK-RC NOT = ZERO                                       
025500         ADD 1 TO C9-FEHLER                                       
025600         MOVE LINK-RC TO D-NUM4                                   
025700         DISPLAY "SSFACT0M RC=" D-NUM4                            
025800                 " AKTION=" LINK-AKTION                           
025900     ELSE                                                         
026000         ADD 1 TO C9-AUFRUFE                                      
026100         STRING LINK-AKTION  DELIMITED BY SPACE,                  
026200                " -> "       DELIMITED BY SIZE,                   
026300                LINK-ERGEBNIS DELIMITED BY SPACE                  
026400         INTO ZEILE                                               
026500         DISPLAY ZEILE                                            
026600     END-IF                                                       
026700     .                                                            
026800 C100-99.                                                         
026900     EXIT.                                                        
027000                                                                  
027100******************************************************************
027200* Initialisierung - Demo-Tabelle fuellen                          
027300******************************************************************
027400 C000-INIT SECTION.                                               
027500 C000-00.                                                         
027600     INITIALIZE ACTION-TABELLE                                    
027700     MOVE "SET-VALUE"          TO AT-AKTION(1)                    
027800     MOVE "Hallo Welt"         TO AT-WERT1(1)                     
027900                                                                  
028000     MOVE "REPLACE-VALUE"      TO AT-AKTION(2)                    
028100     MOVE "Hallo Welt"         TO AT-WERT1(2)                     
028200     MOVE "Welt"               TO AT-WERT2(2)                     
028300     MOVE "Oesterreich"        TO AT-WERT3(2)                     
028400                                                                  
028500     MOVE "SUBSTRING-VALUE"    TO AT-AKTION(3)                    
028600     MOVE "Hallo Welt"         TO AT-WERT1(3)                     
028700     MOVE 1                    TO AT-PARM1(3)                     
028800     MOVE 5                    TO AT-PARM2(3)                     
028900                                                                  
029000     MOVE "CONCAT-VALUES"      TO AT-AKTION(4)                    
029100     MOVE "Hallo"              TO AT-WERT1(4)                     
029200     MOVE "Welt"                TO AT-WERT2(4)                    
029300                                                                  
029400     MOVE "APPEND-VALUE"       TO AT-AKTION(5)                    
029500     MOVE "Hallo"              TO AT-WERT1(5)                     
029600     MOVE "Welt"                TO AT-WERT2(5)                    
029700                                                                  
029800     MOVE "PREPEND-VALUE"      TO AT-AKTION(6)                    
029900     MOVE "Welt"                TO AT-WERT1(6)                    
030000     MOVE "Hallo"              TO AT-WERT2(6)                     
030100                                                                  
030200     MOVE "ADD-LEADING-ZEROS"  TO AT-AKTION(7)                    
030300     MOVE "42"                 TO AT-WERT1(7)                     
030400     MOVE 6                    TO AT-PARM1(7)                     
030500                                                                  
030600     MOVE "ADD-LEADING-SPACES" TO AT-AKTION(8)                    
030700     MOVE "42"                 TO AT-WERT1(8)                     
030800     MOVE 6                    TO AT-PARM1(8)                     
030900                                                                  
031000     MOVE "TRIM-VALUE"         TO AT-AKTION(9)                    
031100     MOVE "  Hallo Welt  "     TO AT-WERT1(9)                     
031200                                                                  
031300     MOVE "UPPER-CASE-VALUE"   TO AT-AKTION(10)                   
031400     MOVE "Hallo Welt"         TO AT-WERT1(10)                    
031500                                                                  
031600     MOVE "CONCAT-VALUES"      TO AT-AKTION(11)                   
031700     MOVE "Hallo"              TO AT-WERT1(11)                    
031800     MOVE "Welt"                TO AT-WERT2(11)                   
031900     MOVE ", "                 TO AT-TRENNER(11)                  
032000                                                                  
032100     MOVE "APPEND-VALUE"       TO AT-AKTION(12)                   
032200     MOVE "Zeile"              TO AT-WERT1(12)                    
032300     MOVE 7                    TO AT-PARM2(12)                    
032400     MOVE "-"                  TO AT-TRENNER(12)                  
032500                                                                  
032600     MOVE "PREPEND-VALUE"      TO AT-AKTION(13)                   
032700     MOVE "Welt"                TO AT-WERT1(13)                   
032800     MOVE "Hallo"              TO AT-WERT2(13)                    
032900     MOVE ", "                 TO AT-TRENNER(13)                  
033000     .                                                            
033100 C000-99.                                                         
033200     EXIT.                                                        
033300                                                                  
033400******************************************************************
033500* ENDE Source-Programm                                            
033600******************************************************************
