000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                  
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                  
000300?SEARCH  =TALLIB                                                  
000400?SEARCH  =ASC2EBC                                                 
000500?SEARCH  =EBC2ASC                                                 
000600?SEARCH  =WSYS022                                                 
000700?NOLMAP, SYMBOLS, INSPECT                                         
000800?SAVE ALL                                                         
000900?SAVEABEND                                                        
001000?LINES 66                                                         
001100?CHECK 3                                                          
001200                                                                  
001300 IDENTIFICATION DIVISION.                                         
001400                                                                  
001500 PROGRAM-ID.    SSFRGR0M.                                         
001600 AUTHOR.        L. HUBER.                                         
001700 INSTALLATION.  SSF-ANWENDUNGSGRUPPE.                             
001800 DATE-WRITTEN.  1989-10-02.                                       
001900 DATE-COMPILED.                                                   
002000 SECURITY.      NUR FUER INTERNEN GEBRAUCH.                       
002100                                                                  
002200***************************************************************** 
002300* Letzte Aenderung :: 2006-03-07                                  
002400* Letzte Version   :: B.02.01                                     
002500* Kurzbeschreibung :: Verknuepfung Teilgruppen-Ergebnisse         
002600* Auftrag          :: SSFNEW-FC2                                  
002700*                                                                 
002800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!! 
003000*----------------------------------------------------------------*
003100* Vers. | Datum    | von | Kommentar                             *
003200*-------|----------|-----|---------------------------------------*
003300*A.00.00|1989-10-02| hub | Neuerstellung                          
003400*A.01.00|1991-08-27| kl  | Leere Gruppe liefert jetzt FAILED = 0  
003500*       |          |     | (vorher Abbruch)                       
003600*B.00.00|1997-02-14| hub | Max. Teilgruppenanzahl 10->20 erhoeht  
003700*B.01.00|1999-01-11| kl  | Jahr-2000 Pruefung abgeschlossen, Modul
003800*       |          |     | verwendet keine eigenen Datumsfelder   
003900*B.01.01|2002-04-19| hub | Verknuepfungslogik in eigene Absaetze  
004000*       |          |     | C110/C120 ausgegliedert (Wartbarkeit)  
004100*B.02.00|2003-09-30| hub | Gesamtzahl Regeln/Actions pro Gruppe   
004200*       |          |     | wird jetzt mitgefuehrt (LINK-GRP-      
004300*       |          |     | REGELANZ/LINK-GRP-ACTIONANZ)           
004400*B.02.01|2006-03-07| hub | TAL-TIME auf Standard-JHJJMMTT-Layout  
004500*       |          |     | umgestellt, war hier falsch angelegt   
004600*----------------------------------------------------------------*
004700*                                                                 
004800* Programmbeschreibung                                            
004900* --------------------                                            
005000*                                                                 
005100* Kombiniert die bereits ermittelten FAILED-Kennzeichen der Teil- 
005200* gruppen einer Regelgruppe von links nach rechts zu einem        
005300* Gesamtergebnis.  Der Operator (UND/ODER) der jeweiligen Teil-   
005400* gruppe i (i >= 2) verknuepft das bisherige Zwischenergebnis mit 
005500* dem Ergebnis der Teilgruppe i.  Teilgruppe 1 hat keinen eigenen 
005600* Operator und liefert das Startergebnis.                         
005700*                                                                 
005800******************************************************************
005900                                                                  
006000 ENVIRONMENT DIVISION.                                            
006100 CONFIGURATION SECTION.                                           
006200 SPECIAL-NAMES.                                                   
006300     SWITCH-15 IS ANZEIGE-VERSION                                 
006400         ON STATUS IS SHOW-VERSION                                
006500     CLASS ALPHNUM IS "0123456789"                                
006600                      "abcdefghijklmnopqrstuvwxyz"                
006700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                
006800                      " .,;-_!$%&/=*+".                           
006900                                                                  
007000 INPUT-OUTPUT SECTION.                                            
007100 FILE-CONTROL.                                                    
007200                                                                  
007300                                                                  
007400 DATA DIVISION.                                                   
007500 FILE SECTION.                                                    
007600                                                                  
007700                                                                  
007800 WORKING-STORAGE SECTION.                                         
007900*----------------------------------------------------------------*
008000* stand-alone Zaehler                                             
008100*----------------------------------------------------------------*
008200 77          C9-GRUPPEN-ANZ      PIC S9(09) COMP VALUE ZERO.      
008300                                                                  
008400*----------------------------------------------------------------*
008500* Comp-Felder: Praefix Cn mit n = Anzahl Digits                   
008600*----------------------------------------------------------------*
008700 01          COMP-FELDER.                                         
008800     05      C4-SG-IX            PIC S9(04) COMP.                 
008900     05      C4-ANZ-REGELN       PIC S9(04) COMP.                 
009000     05      C4-ANZ-ACTIONS      PIC S9(04) COMP.                 
009100     05      C4-X.                                                
009200      10                         PIC X VALUE LOW-VALUE.           
009300      10     C4-X2               PIC X.                           
009400     05      C4-NUM REDEFINES C4-X                                
009500                                 PIC S9(04) COMP.                 
009600     05      C9-X.                                                
009700      10                         PIC X VALUE LOW-VALUE.           
009800      10                         PIC X VALUE LOW-VALUE.           
009900      10                         PIC X VALUE LOW-VALUE.           
010000      10     C9-X2               PIC X.                           
010100     05      C9-NUM REDEFINES C9-X                                
010200                                 PIC S9(09) COMP.                 
010300                                                                  
010400*----------------------------------------------------------------*
010500* Display-Felder: Praefix D                                       
010600*----------------------------------------------------------------*
010700 01          DISPLAY-FELDER.                                      
010800     05      D-NUM1              PIC  9.                          
010900     05      D-NUM4              PIC -9(04).                      
011000                                                                  
011100*----------------------------------------------------------------*
011200* Felder mit konstantem Inhalt: Praefix K                         
011300*----------------------------------------------------------------*
011400 01          KONSTANTE-FELDER.                                    
011500     05      K-MODUL             PIC X(08) VALUE "SSFRGR0M".      
011600     05      K-MAX-TEILGRUPPEN   PIC S9(04) COMP VALUE 20.        
011700                                                                  
011800*----------------------------------------------------------------*
011900* Conditional-Felder                                              
012000*----------------------------------------------------------------*
012100 01          SCHALTER.                                            
012200     05      PRG-STATUS          PIC 9.                           
012300          88 PRG-OK                          VALUE ZERO.          
012400          88 PRG-ABBRUCH                     VALUE 2.             
012500                                                                  
012600*----------------------------------------------------------------*
012700* Zeit/Datumsfelder mit REDEFINES (vom Modul nicht genutzt, wird  
012800* fuer kuenftige Protokollierung bereitgehalten)                  
012900*----------------------------------------------------------------*
013000 01          TAL-TIME.                                            
013100     05      TAL-JHJJMMTT.                                        
013200      10     TAL-JHJJ            PIC S9(04) COMP.                 
013300      10     TAL-MM              PIC S9(04) COMP.                 
013400      10     TAL-TT              PIC S9(04) COMP.                 
013500     05      TAL-HHMI.                                            
013600      10     TAL-HH              PIC S9(04) COMP.                 
013700      10     TAL-MI              PIC S9(04) COMP.                 
013800     05      TAL-SS              PIC S9(04) COMP.                 
013900     05      TAL-HS              PIC S9(04) COMP.                 
014000     05      TAL-MS              PIC S9(04) COMP.                 
014100                                                                  
014200 01          TAL-TIME-D.                                          
014300     05      TAL-JHJJMMTT.                                        
014400        10   TAL-JHJJ            PIC  9(04).                      
014500        10   TAL-MM              PIC  9(02).                      
014600        10   TAL-TT              PIC  9(02).                      
014700     05      TAL-HHMI.                                            
014800        10   TAL-HH              PIC  9(02).                      
014900        10   TAL-MI              PIC  9(02).                      
015000     05      TAL-SS              PIC  9(02).                      
015100     05      TAL-HS              PIC  9(02).                      
015200     05      TAL-MS              PIC  9(02).                      
015300 01          TAL-TIME-N REDEFINES TAL-TIME-D.                     
015400     05      TAL-TIME-N16        PIC  9(16).                      
015500     05      TAL-TIME-REST       PIC  9(02).                      
015600                                                                  
015700*----------------------------------------------------------------*
015800* weitere Arbeitsfelder                                           
015900*----------------------------------------------------------------*
016000 01          WORK-FELDER.                                         
016100     05      W-ERGEBNIS          PIC 9       VALUE ZERO.          
016200     05      FILLER              PIC X(03).                       
016300                                                                  
016400*-->    Uebergabe aus Hauptprogramm (BR-GRP-1 .. BR-GRP-5)        
016500 01     LINK-REC.                                                 
016600    05  LINK-HDR.                                                 
016700     10 LINK-CMD                PIC X(02).                        
016800*       "RG" = RuleGroup kombinieren                              
016900     10 LINK-RC                 PIC S9(04) COMP.                  
017000*       0    = OK                                                 
017100*       9999 = Programmabbruch - Hauptprogramm muss reagieren     
017200    05  LINK-DATA.                                                
017300*************************************************************     
017400*           Teilgruppen-Tabelle (Reihenfolge massgeblich)   *     
017500*************************************************************     
017600     10 LINK-SG-ANZ              PIC S9(04) COMP.                 
017700     10 LINK-SG-EINTRAG OCCURS 20.                                
017800        15 LINK-SG-FAILED        PIC 9.                           
017900*          0 = Teilgruppe bestanden, 1 = fehlgeschlagen           
018000        15 LINK-SG-OPERATOR      PIC X.                           
018100*          "U" = UND, "O" = ODER (Operator der Teilgruppe i,      
018200*          i >= 2; bei i = 1 ungenutzt)                           
018300        15 LINK-SG-REGELANZ      PIC S9(04) COMP.                 
018400        15 LINK-SG-ACTIONANZ     PIC S9(04) COMP.                 
018500*************************************************************     
018600*                    Gesamtergebnis                         *     
018700*************************************************************     
018800     10 LINK-GRP-FAILED          PIC 9.                           
018900     10 LINK-GRP-REGELANZ        PIC S9(04) COMP.                 
019000     10 LINK-GRP-ACTIONANZ       PIC S9(04) COMP.                 
019100                                                                  
019200 PROCEDURE DIVISION.                                              
019300                                                                  
019400******************************************************************
019500* Steuerungs-Section                                              
019600******************************************************************
019700 A100-STEUERUNG SECTION.                                          
019800 A100-00.                                                         
019900     IF  SHOW-VERSION                                             
020000         DISPLAY K-MODUL " - SSFNEW-FC2"                          
020100         GOBACK                                                   
020200     END-IF                                                       
020300                                                                  
020400     PERFORM B000-VORLAUF                                         
020500     IF  PRG-ABBRUCH                                              
020600         CONTINUE                                                 
020700     ELSE                                                         
020800         PERFORM B100-VERARBEITUNG                                
020900     END-IF                                                       
021000                                                                  
021100     PERFORM B090-ENDE                                            
021200     GOBACK                                                       
021300     .                                                            
021400 A100-99.                                                         
021500     EXIT.                                                        
021600                                                                  
021700******************************************************************
021800* Vorlauf                                                         
021900******************************************************************
022000 B000-VORLAUF SECTION.                                            
022100 B000-00.                                                         
022200     PERFORM C000-INIT                                            
022300     IF  LINK-SG-ANZ > K-MAX-TEILGRUPPEN                          
022400         MOVE 9999 TO LINK-RC                                     
022500         SET PRG-ABBRUCH TO TRUE                                  
022600     END-IF                                                       
022700     .                                                            
022800 B000-99.                                                         
022900     EXIT.                                                        
023000                                                                  
023100******************************************************************
023200* Ende                                                            
023300******************************************************************
023400 B090-ENDE SECTION.                                               
023500 B090-00.                                                         
023600     IF  NOT PRG-ABBRUCH                                          
023700         ADD 1 TO C9-GRUPPEN-ANZ                                  
023800         MOVE ZERO TO LINK-RC                                     
023900     END-IF                                                       
024000     .                                                            
024100 B090-99.                                                         
024200     EXIT.                                                        
024300                                                                  
024400******************************************************************
024500* Verarbeitung - BR-GRP-1 .. BR-GRP-5                             
024600******************************************************************
024700 B100-VERARBEITUNG SECTION.                                       
024800 B100-00.                                                         
024900     EVALUATE TRUE                                                
025000                                                                  
025100**      ---> BR-GRP-1: leere Gruppe besteht immer                 
025200         WHEN LINK-SG-ANZ = ZERO                                  
025300              MOVE ZERO TO LINK-GRP-FAILED                        
025400                                                                  
025500**      ---> BR-GRP-2: eine Teilgruppe - Ergebnis unveraendert    
025600*            durchreichen                                         
025700         WHEN LINK-SG-ANZ = 1                                     
025800              MOVE LINK-SG-FAILED(1) TO LINK-GRP-FAILED           
025900                                                                  
026000**      ---> BR-GRP-3: mehrere Teilgruppen - von links nach       
026100*            rechts verknuepfen, keine Klammerung/Praezedenz      
026200         WHEN OTHER                                               
026300              PERFORM C100-KOMBINIEREN                            
026400                                                                  
026500     END-EVALUATE                                                 
026600                                                                  
026700     PERFORM C120-ANZAHLEN-SUMMIEREN                              
026800     .                                                            
026900 B100-99.                                                         
027000     EXIT.                                                        
027100                                                                  
027200******************************************************************
027300* Initialisierung von Feldern und Strukturen                      
027400******************************************************************
027500 C000-INIT SECTION.                                               
027600 C000-00.                                                         
027700     INITIALIZE LINK-GRP-FAILED                                   
027800     MOVE ZERO TO C4-SG-IX                                        
027900     MOVE ZERO TO C4-ANZ-REGELN                                   
028000     MOVE ZERO TO C4-ANZ-ACTIONS                                  
028100     .                                                            
028200 C000-99.                                                         
028300     EXIT.                                                        
028400                                                                  
028500******************************************************************
028600* BR-GRP-3: Teilgruppen 1..n von links nach rechts verknuepfen    
028700******************************************************************
028800 C100-KOMBINIEREN SECTION.                                        
028900 C100-00.                                                         
029000     MOVE LINK-SG-FAILED(1) TO W-ERGEBNIS                         
029100     PERFORM C110-EINE-TEILGRUPPE                                 
029200         VARYING C4-SG-IX FROM 2 BY 1                             
029300         UNTIL   C4-SG-IX > LINK-SG-ANZ                           
029400     MOVE W-ERGEBNIS TO LINK-GRP-FAILED                           
029500     .                                                            
029600 C100-99.                                                         
029700     EXIT.                                                        
029800                                                                  
029900******************************************************************
030000* Eine Teilgruppe mit dem Zwischenergebnis verknuepfen            
030100******************************************************************
030200 C110-EINE-TEILGRUPPE SECTION.                                    
030300 C110-00.                                                         
030400     EVALUATE LINK-SG-OPERATOR(C4-SG-IX)                          
030500                                                                  
030600**      ---> BR-GRP-4: UND - bestanden nur wenn beide Seiten      
030700*            bestanden haben                                      
030800         WHEN "U"                                                 
030900              IF  W-ERGEBNIS = ZERO AND                           
031000                  LINK-SG-FAILED(C4-SG-IX) = ZERO                 
031100                  MOVE ZERO TO W-ERGEBNIS                         
031200              ELSE                                                
031300                  MOVE 1 TO W-ERGEBNIS                            
031400              END-IF                                              
031500                                                                  
031600**      ---> BR-GRP-5: ODER - bestanden wenn mindestens eine      
031700*            Seite bestanden hat                                  
031800         WHEN "O"                                                 
031900              IF  W-ERGEBNIS = ZERO OR                            
032000                  LINK-SG-FAILED(C4-SG-IX) = ZERO                 
032100                  MOVE ZERO TO W-ERGEBNIS                         
032200              ELSE                                                
032300                  MOVE 1 TO W-ERGEBNIS                            
032400              END-IF                                              
032500                                                                  
032600         WHEN OTHER                                               
032700              DISPLAY "UNBEKANNTER OPERATOR IN TEILGRUPPE "       
032800              MOVE 1 TO W-ERGEBNIS                                
032900                                                                  
033000     END-EVALUATE                                                 
033100     .                                                            
033200 C110-99.                                                         
033300     EXIT.                                                        
033400                                                                  
033500******************************************************************
033600* Regel-/Action-Anzahl ueber alle Teilgruppen aufsummieren und als
033700* Gesamtzahl der Gruppe melden                                    
033800******************************************************************
033900 C120-ANZAHLEN-SUMMIEREN SECTION.                                 
034000 C120-00.                                                         
034100     PERFORM C121-EINE-TEILGRUPPE-ZAEHLEN                         
034200         VARYING C4-SG-IX FROM 1 BY 1                             
034300         UNTIL   C4-SG-IX > LINK-SG-ANZ                           
034400     MOVE C4-ANZ-REGELN  TO LINK-GRP-REGELANZ                     
034500     MOVE C4-ANZ-ACTIONS TO LINK-GRP-ACTIONANZ                    
034600     .                                                            
034700 C120-99.                                                         
034800     EXIT.                                                        
034900                                                                  
035000******************************************************************
035100* eine Teilgruppe zur Gesamtzahl hinzuaddieren                    
035200******************************************************************
035300 C121-EINE-TEILGRUPPE-ZAEHLEN SECTION.                            
035400 C121-00.                                                         
035500     ADD LINK-SG-REGELANZ(C4-SG-IX)  TO C4-ANZ-REGELN             
035600     ADD LINK-SG-ACTIONANZ(C4-SG-IX) TO C4-ANZ-ACTIONS            
035700     .                                                            
035800 C121-99.                                                         
035900     EXIT.                                                        
036000                                                                  
036100******************************************************************
036200* TIMESTAMP erstellen (fuer Protokollzwecke, derzeit ungenutzt)   
036300******************************************************************
036400 U200-TIMESTAMP SECTION.                                          
036500 U200-00.                                                         
036600     ENTER TAL "TIME" USING TAL-TIME                              
036700     MOVE CORR TAL-TIME TO TAL-TIME-D                             
036800     .                                                            
036900 U200-99.                                                         
037000     EXIT.                                                        
037100                                                                  
037200******************************************************************
037300* ENDE Source-Programm                                            
037400******************************************************************
