000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                  
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                  
000300?SEARCH  =TALLIB                                                  
000400?SEARCH  =ASC2EBC                                                 
000500?SEARCH  =EBC2ASC                                                 
000600?SEARCH  =WSYS022                                                 
000700?NOLMAP, SYMBOLS, INSPECT                                         
000800?SAVE ALL                                                         
000900?SAVEABEND                                                        
001000?LINES 66                                                         
001100?CHECK 3                                                          
001200                                                                  
001300 IDENTIFICATION DIVISION.                                         
001400                                                                  
001500 PROGRAM-ID.    MSGDRV0O.                                         
001600 AUTHOR.        P. SCHMITT.                                       
001700 INSTALLATION.  SSF-ANWENDUNGSGRUPPE.                             
001800 DATE-WRITTEN.  1992-11-19.                                       
001900 DATE-COMPILED.                                                   
002000 SECURITY.      NUR FUER INTERNEN GEBRAUCH.                       
002100                                                                  
002200***************************************************************** 
002300* Letzte Aenderung :: 2006-03-07                                  
002400* Letzte Version   :: C.01.01                                     
002500* Kurzbeschreibung :: Treiber fuer SSF-Modul SSFMSG0M             
002600* Auftrag          :: SSFNEW-FC5                                  
002700*                                                                 
002800* Aenderungen                                                     
002900*----------------------------------------------------------------*
003000* Vers. | Datum    | von | Kommentar                             *
003100*-------|----------|-----|---------------------------------------*
003200*A.00.00|1992-11-19| psc | Neuerstellung                          
003300*B.00.00|1999-03-18| kl  | Jahr-2000 Pruefung abgeschlossen       
003400*C.00.00|2002-08-25| psc | Aufruf jetzt gegen SSFMSG0M statt gegen
003500*       |          |     | Vorlaeufer-Modul SSFTXT0M              
003600*C.01.00|2004-10-08| psc | Startup-Text liefert jetzt auch die    
003700*       |          |     | beiden Platzhalterwerte mit            
003800*C.01.01|2006-03-07| psc | TAL-TIME auf Standard-JHJJMMTT-Layout  
003900*       |          |     | umgestellt, war hier falsch angelegt   
004000*----------------------------------------------------------------*
004100*                                                                 
004200* Programmbeschreibung                                            
004300* --------------------                                            
004400*                                                                 
004500* Liest per Startup-Text eine Meldungsvorlage und zwei Werte fuer 
004600* die Platzhalter $0/$1 ein, ruft SSFMSG0M zum Aufbau der End-    
004700* meldung auf und zeigt das Ergebnis an.                          
004800*                                                                 
004900******************************************************************
005000                                                                  
005100 ENVIRONMENT DIVISION.                                            
005200 CONFIGURATION SECTION.                                           
005300 SPECIAL-NAMES.                                                   
005400     SWITCH-15 IS ANZEIGE-VERSION                                 
005500         ON STATUS IS SHOW-VERSION                                
005600     CLASS ALPHNUM IS "0123456789"                                
005700                      "abcdefghijklmnopqrstuvwxyz"                
005800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                
005900                      " .,;-_!$%&/=*+".                           
006000                                                                  
006100 INPUT-OUTPUT SECTION.                                            
006200 FILE-CONTROL.                                                    
006300                                                                  
006400                                                                  
006500 DATA DIVISION.                                                   
006600 FILE SECTION.                                                    
006700                                                                  
006800                                                                  
006900 WORKING-STORAGE SECTION.                                         
007000*----------------------------------------------------------------*
007100* stand-alone Zaehler                                             
007200*----------------------------------------------------------------*
007300 77          C9-AUFRUFE          PIC S9(09) COMP VALUE ZERO.      
007400                                                                  
007500*----------------------------------------------------------------*
007600* Comp-Felder: Praefix Cn mit n = Anzahl Digits                   
007700*----------------------------------------------------------------*
007800 01          COMP-FELDER.                                         
007900     05      C4-ANZ              PIC S9(04) COMP.                 
008000     05      C4-LEN              PIC S9(04) COMP.                 
008100     05      C4-X.                                                
008200      10                         PIC X VALUE LOW-VALUE.           
008300      10     C4-X2               PIC X.                           
008400     05      C4-NUM REDEFINES C4-X                                
008500                                 PIC S9(04) COMP.                 
008600                                                                  
008700*----------------------------------------------------------------*
008800* Display-Felder: Praefix D                                       
008900*----------------------------------------------------------------*
009000 01          DISPLAY-FELDER.                                      
009100     05      D-NUM1              PIC  9.                          
009200     05      D-NUM4              PIC -9(04).                      
009300                                                                  
009400*----------------------------------------------------------------*
009500* Felder mit konstantem Inhalt: Praefix K                         
009600*----------------------------------------------------------------*
009700 01          KONSTANTE-FELDER.                                    
009800     05      K-MODUL             PIC X(08) VALUE "MSGDRV0O".      
009900     05      K-VERSION           PIC X(08) VALUE "C.01.00".       
010000                                                                  
010100*----------------------------------------------------------------*
010200* Conditional-Felder                                              
010300*----------------------------------------------------------------*
010400 01          SCHALTER.                                            
010500     05      PRG-STATUS          PIC 9.                           
010600          88 PRG-OK                          VALUE ZERO.          
010700          88 PRG-ABBRUCH                     VALUE 2.             
010800                                                                  
010900*----------------------------------------------------------------*
011000* weitere Arbeitsfelder                                           
011100*----------------------------------------------------------------*
011200 01          WORK-FELDER.                                         
011300     05      W-DUMMY             PIC X(02).                       
011400                                                                  
011500 01          ZEILE               PIC X(80).                       
011600 01          ZEILE-N REDEFINES ZEILE.                             
011700     05      ZEILE-ZEICHEN       OCCURS 80 PIC X.                 
011800                                                                  
011900*----------------------------------------------------------------*
012000* Zeit/Datumsfelder mit REDEFINES                                 
012100*----------------------------------------------------------------*
012200 01          TAL-TIME.                                            
012300     05      TAL-JHJJMMTT.                                        
012400      10     TAL-JHJJ            PIC S9(04) COMP.                 
012500      10     TAL-MM              PIC S9(04) COMP.                 
012600      10     TAL-TT              PIC S9(04) COMP.                 
012700     05      TAL-HHMI.                                            
012800      10     TAL-HH              PIC S9(04) COMP.                 
012900      10     TAL-MI              PIC S9(04) COMP.                 
013000     05      TAL-SS              PIC S9(04) COMP.                 
013100     05      TAL-HS              PIC S9(04) COMP.                 
013200     05      TAL-MS              PIC S9(04) COMP.                 
013300                                                                  
013400 01          TAL-TIME-D.                                          
013500     05      TAL-JHJJMMTT.                                        
013600        10   TAL-JHJJ            PIC  9(04).                      
013700        10   TAL-MM              PIC  9(02).                      
013800        10   TAL-TT              PIC  9(02).                      
013900     05      TAL-HHMI.                                            
014000        10   TAL-HH              PIC  9(02).                      
014100        10   TAL-MI              PIC  9(02).                      
014200     05      TAL-SS              PIC  9(02).                      
014300     05      TAL-HS              PIC  9(02).                      
014400     05      TAL-MS              PIC  9(02).                      
014500 01          TAL-TIME-N REDEFINES TAL-TIME-D.                     
014600     05      TAL-TIME-N16        PIC  9(16).                      
014700     05      TAL-TIME-REST       PIC  9(02).                      
014800                                                                  
014900**          ---> fuer COBOL-Utility GETSTARTUPTEXT                
015000 01          STUP-PARAMETER.                                      
015100     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.      
015200     05      STUP-PORTION        PIC  X(30) VALUE "STRING".       
015300     05      STUP-TEXT           PIC X(128).                      
015400                                                                  
015500 01          STUP-CONTENT-DECOMPOSE.                              
015600     05      STUP-VORLAGE        PIC X(200) VALUE SPACES.         
015700     05      STUP-WERT1          PIC X(80)  VALUE SPACES.         
015800     05      STUP-WERT2          PIC X(80)  VALUE SPACES.         
015900                                                                  
016000*-->    Uebergabe an SSFMSG0M (BR-MSG-1 .. BR-MSG-4)              
016100 01     LINK-REC.                                                 
016200    05  LINK-HDR.                                                 
016300     10 LINK-CMD                 PIC X(02).                       
016400*       "MS" = RuleExecutionResult-Meldung aufbauen               
016500     10 LINK-RC                  PIC S9(04) COMP.                 
016600    05  LINK-DATA.                                                
016700     10 LINK-VORLAGE             PIC X(200).                      
016800     10 LINK-WERT1               PIC X(80).                       
016900     10 LINK-WERT2               PIC X(80).                       
017000     10 LINK-FAILED              PIC 9.                           
017100     10 LINK-ERGEBNISTEXT        PIC X(200).                      
017200                                                                  
017300 PROCEDURE DIVISION.                                              
017400                                                                  
017500******************************************************************
017600* Steuerungs-Section                                              
017700******************************************************************
017800 A100-STEUERUNG SECTION.                                          
017900 A100-00.                                                         
018000     IF  SHOW-VERSION                                             
018100         DISPLAY K-MODUL " VERSION: " K-VERSION                   
018200         STOP RUN                                                 
018300     END-IF                                                       
018400                                                                  
018500     PERFORM B000-VORLAUF                                         
018600     IF  PRG-ABBRUCH                                              
018700         CONTINUE                                                 
018800     ELSE                                                         
018900         PERFORM B100-VERARBEITUNG                                
019000     END-IF                                                       
019100                                                                  
019200     PERFORM B090-ENDE                                            
019300     STOP RUN                                                     
019400     .                                                            
019500 A100-99.                                                         
019600     EXIT.                                                        
019700                                                                  
019800******************************************************************
019900* Vorlauf                                                         
020000******************************************************************
020100 B000-VORLAUF SECTION.                                            
020200 B000-00.                                                         
020300     PERFORM C000-INIT                                            
020400     PERFORM P100-GETSTARTUPTEXT                                  
020500     .                                                            
020600 B000-99.                                                         
020700     EXIT.                                                        
020800                                                                  
020900******************************************************************
021000* Ende                                                            
021100******************************************************************
021200 B090-ENDE SECTION.                                               
021300 B090-00.                                                         
021400     IF  PRG-ABBRUCH                                              
021500         DISPLAY ">>> ABBRUCH !!! <<<"                            
021600     ELSE                                                         
021700         STRING ">>> Meldung: "    DELIMITED BY SIZE,             
021800                LINK-ERGEBNISTEXT  DELIMITED BY SIZE              
021900         INTO ZEILE                                               
022000         DISPLAY ZEILE                                            
022100         IF  LINK-FAILED = 1                                      
022200             DISPLAY ">>> HINWEIS: Vorlage fehlte, Ersatztext"    
022300                     " verwendet (BR-MSG-4)"                      
022400         END-IF                                                   
022500     END-IF                                                       
022600     .                                                            
022700 B090-99.                                                         
022800     EXIT.                                                        
022900                                                                  
023000******************************************************************
023100* Verarbeitung                                                    
023200******************************************************************
023300 B100-VERARBEITUNG SECTION.                                       
023400 B100-00.                                                         
023500     MOVE STUP-VORLAGE TO LINK-VORLAGE                            
023600     MOVE STUP-WERT1   TO LINK-WERT1                              
023700     MOVE STUP-WERT2   TO LINK-WERT2                              
023800     MOVE "MS"         TO LINK-CMD                                
023900                                                                  
024000     CALL "SSFMSG0M" USING LINK-REC                               
024100                                                                  
024200     EVALUATE LINK-RC                                             
024300         WHEN ZERO     ADD 1 TO C9-AUFRUFE                        
024400         WHEN 9999      DISPLAY "RC 9999 AUS SSFMSG0M"            
024500                       SET PRG-ABBRUCH TO TRUE                    
024600         WHEN OTHER    MOVE LINK-RC TO D-NUM4                     
024700                       DISPLAY "UNBEKANNTER RC: " D-NUM4          
024800                       SET PRG-ABBRUCH TO TRUE                    
024900     END-EVALUATE                                                 
025000     .                                                            
025100 B100-99.                                                         
025200     EXIT.                                                        
025300                                                                  
025400******************************************************************
025500* Initialisierung von Feldern und Strukturen                      
025600******************************************************************
025700 C000-INIT SECTION.                                               
025800 C000-00.                                                         
025900     INITIALIZE SCHALTER                                          
026000     INITIALIZE LINK-REC                                          
026100     .                                                            
026200 C000-99.                                                         
026300     EXIT.                                                        
026400                                                                  
026500******************************************************************
026600* Aufruf COBOL-Utility: GETSTARTUPTEXT                            
026700*                                                                 
026800*              Eingabe: stup-portion (VOLUME,IN,OUT,STRING)       
026900*              Ausgabe: stup-result  (-1:NOK, >=0:OK)             
027000*                       stup-text - Vorlage/Wert1/Wert2, durch    
027100*                       Leerzeichen getrennt                      
027200******************************************************************
027300 P100-GETSTARTUPTEXT SECTION.                                     
027400 P100-00.                                                         
027500     MOVE SPACE TO STUP-TEXT                                      
027600     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION                 
027700                                     STUP-TEXT                    
027800                             GIVING  STUP-RESULT                  
027900     EVALUATE STUP-RESULT                                         
028000         WHEN -9999 THRU ZERO                                     
028100**                  ---> kein Startup-Text - Test-Standardwerte   
028200                     MOVE "Wert $0 ist ungueltig (erwartet $1)"   
028300                          TO STUP-VORLAGE                         
028400                     MOVE "42"  TO STUP-WERT1                     
028500                     MOVE "17"  TO STUP-WERT2                     
028600                                                                  
028700         WHEN OTHER                                               
028800**                  ---> StartUpText vorhanden - zerlegen         
028900                     UNSTRING STUP-TEXT DELIMITED BY "|"          
029000                     INTO     STUP-VORLAGE,                       
029100                              STUP-WERT1,                         
029200                              STUP-WERT2                          
029300                                                                  
029400     END-EVALUATE                                                 
029500     .                                                            
029600 P100-99.                                                         
029700     EXIT.                                                        
029800                                                                  
029900******************************************************************
030000* TIMESTAMP erstellen                                             
030100******************************************************************
030200 U200-TIMESTAMP SECTION.                                          
030300 U200-00.                                                         
030400     ENTER TAL "TIME" USING TAL-TIME                              
030500     MOVE CORR TAL-TIME TO TAL-TIME-D                             
030600     .                                                            
030700 U200-99.                                                         
030800     EXIT.                                                        
030900                                                                  
031000******************************************************************
031100* ENDE Source-Programm                                            
031200******************************************************************
