000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                  
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                  
000300?SEARCH  =TALLIB                                                  
000400?SEARCH  =ASC2EBC                                                 
000500?SEARCH  =EBC2ASC                                                 
000600?SEARCH  =WSYS022                                                 
000700?NOLMAP, SYMBOLS, INSPECT                                         
000800?SAVE ALL                                                         
000900?SAVEABEND                                                        
001000?LINES 66                                                         
001100?CHECK 3                                                          
001200                                                                  
001300 IDENTIFICATION DIVISION.                                         
001400                                                                  
001500 PROGRAM-ID.    RGRDRV0O.                                         
001600 AUTHOR.        L. HUBER.                                         
001700 INSTALLATION.  SSF-ANWENDUNGSGRUPPE.                             
001800 DATE-WRITTEN.  1989-10-02.                                       
001900 DATE-COMPILED.                                                   
002000 SECURITY.      NUR FUER INTERNEN GEBRAUCH.                       
002100                                                                  
002200***************************************************************** 
002300* Letzte Aenderung :: 2006-03-07                                  
002400* Letzte Version   :: B.02.02                                     
002500* Kurzbeschreibung :: Treiber RuleGroup-Verknuepfung              
002600* Auftrag          :: SSFNEW-FC2                                  
002700*                                                                 
002800* Aenderungen                                                     
002900*----------------------------------------------------------------*
003000* Vers. | Datum    | von | Kommentar                             *
003100*-------|----------|-----|---------------------------------------*
003200*A.00.00|1989-10-02| hub | Neuerstellung                          
003300*A.01.00|1991-08-27| kl  | Leere Gruppe -> FAILED = 0 angepasst   
003400*B.00.00|1997-02-14| hub | Max. Teilgruppenanzahl 10->20 erhoeht  
003500*B.01.00|1999-01-11| kl  | Jahr-2000 Pruefung abgeschlossen       
003600*B.01.01|2002-04-19| hub | Ruft jetzt SSFEVN0M/SSFEND0M fuer die  
003700*       |          |     | beiden Demo-Teilgruppen vor SSFRGR0M   
003800*B.02.00|2003-09-30| hub | Regel-/Actionanzahl je Teilgruppe wird 
003900*       |          |     | mitgegeben, Gesamtzahl wird angezeigt  
004000*B.02.01|2005-11-14| hub | EVN-LINK-WERT an SSFEVN0M auf S9(18)   
004100*       |          |     | COMP-3 angepasst (neue Feldbreite)     
004200*B.02.02|2006-03-07| hub | TAL-TIME auf Standard-JHJJMMTT-Layout  
004300*       |          |     | umgestellt, war hier falsch angelegt   
004400*----------------------------------------------------------------*
004500*                                                                 
004600* Programmbeschreibung                                            
004700* --------------------                                            
004800*                                                                 
004900* Treiberprogramm fuer die Regelgruppen-Verarbeitung.  Baut eine  
005000* Teilgruppen-Tabelle mit zwei Demo-Teilgruppen auf:              
005100*   Teilgruppe 1 - Ergebnis von CheckIsEven (SSFEVN0M)            
005200*   Teilgruppe 2 - Ergebnis von CheckNotEndsWith (SSFEND0M),      
005300*                  mit Operator UND gegenueber Teilgruppe 1       
005400* und uebergibt die Tabelle an SSFRGR0M zur Verknuepfung.         
005500*                                                                 
005600******************************************************************
005700                                                                  
005800 ENVIRONMENT DIVISION.                                            
005900 CONFIGURATION SECTION.                                           
006000 SPECIAL-NAMES.                                                   
006100     SWITCH-15 IS ANZEIGE-VERSION                                 
006200         ON STATUS IS SHOW-VERSION                                
006300     CLASS ALPHNUM IS "0123456789"                                
006400                      "abcdefghijklmnopqrstuvwxyz"                
006500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                
006600                      " .,;-_!$%&/=*+".                           
006700                                                                  
006800 INPUT-OUTPUT SECTION.                                            
006900 FILE-CONTROL.                                                    
007000                                                                  
007100                                                                  
007200 DATA DIVISION.                                                   
007300 FILE SECTION.                                                    
007400                                                                  
007500                                                                  
007600 WORKING-STORAGE SECTION.                                         
007700*----------------------------------------------------------------*
007800* stand-alone Zaehler                                             
007900*----------------------------------------------------------------*
008000 77          C9-AUFRUFE          PIC S9(09) COMP VALUE ZERO.      
008100                                                                  
008200*----------------------------------------------------------------*
008300* Comp-Felder: Praefix Cn mit n = Anzahl Digits                   
008400*----------------------------------------------------------------*
008500 01          COMP-FELDER.                                         
008600     05      C4-PRUEFWERT        PIC S9(04) COMP.                 
008700     05      C4-REST             PIC S9(04) COMP.                 
008800     05      C4-X.                                                
008900      10                         PIC X VALUE LOW-VALUE.           
009000      10     C4-X2               PIC X.                           
009100     05      C4-NUM REDEFINES C4-X                                
009200                                 PIC S9(04) COMP.                 
009300                                                                  
009400*----------------------------------------------------------------*
009500* Display-Felder: Praefix D                                       
009600*----------------------------------------------------------------*
009700 01          DISPLAY-FELDER.                                      
009800     05      D-NUM1              PIC  9.                          
009900     05      D-NUM4              PIC -9(04).                      
010000                                                                  
010100*----------------------------------------------------------------*
010200* Felder mit konstantem Inhalt: Praefix K                         
010300*----------------------------------------------------------------*
010400 01          KONSTANTE-FELDER.                                    
010500     05      K-MODUL             PIC X(08) VALUE "RGRDRV0O".      
010600     05      K-VERSION           PIC X(08) VALUE "B.01.01".       
010700     05      K-PRUEFWERT         PIC S9(04) COMP VALUE 17.        
010800     05      K-ENDUNG            PIC X(10) VALUE "TESTDATEN".     
010900                                                                  
011000*----------------------------------------------------------------*
011100* Conditional-Felder                                              
011200*----------------------------------------------------------------*
011300 01          SCHALTER.                                            
011400     05      PRG-STATUS          PIC 9.                           
011500          88 PRG-OK                          VALUE ZERO.          
011600          88 PRG-ABBRUCH                     VALUE 2.             
011700                                                                  
011800*----------------------------------------------------------------*
011900* Zeit/Datumsfelder mit REDEFINES, derzeit ohne Auswertung im     
012000* Treiber selbst (U200-TIMESTAMP wird nur fuer spaetere Protokoll-
012100* Erweiterungen bereitgehalten)                                   
012200*----------------------------------------------------------------*
012300 01          TAL-TIME.                                            
012400     05      TAL-JHJJMMTT.                                        
012500      10     TAL-JHJJ            PIC S9(04) COMP.                 
012600      10     TAL-MM              PIC S9(04) COMP.                 
012700      10     TAL-TT              PIC S9(04) COMP.                 
012800     05      TAL-HHMI.                                            
012900      10     TAL-HH              PIC S9(04) COMP.                 
013000      10     TAL-MI              PIC S9(04) COMP.                 
013100     05      TAL-SS              PIC S9(04) COMP.                 
013200     05      TAL-HS              PIC S9(04) COMP.                 
013300     05      TAL-MS              PIC S9(04) COMP.                 
013400                                                                  
013500 01          TAL-TIME-D.                                          
013600     05      TAL-JHJJMMTT.                                        
013700        10   TAL-JHJJ            PIC  9(04).                      
013800        10   TAL-MM              PIC  9(02).                      
013900        10   TAL-TT              PIC  9(02).                      
014000     05      TAL-HHMI.                                            
014100        10   TAL-HH              PIC  9(02).                      
014200        10   TAL-MI              PIC  9(02).                      
014300     05      TAL-SS              PIC  9(02).                      
014400     05      TAL-HS              PIC  9(02).                      
014500     05      TAL-MS              PIC  9(02).                      
014600 01          TAL-TIME-N REDEFINES TAL-TIME-D.                     
014700     05      TAL-TIME-N16        PIC  9(16).                      
014800     05      TAL-TIME-REST       PIC  9(02).                      
014900                                                                  
015000*----------------------------------------------------------------*
015100* weitere Arbeitsfelder                                           
015200*----------------------------------------------------------------*
015300 01          WORK-FELDER.                                         
015400     05      W-MELDUNG           PIC X(60).                       
015500     05      W-MELDUNG-N REDEFINES W-MELDUNG.                     
015600         10  W-MELDUNG-ZEICHEN   OCCURS 60 PIC X.                 
015700     05      FILLER              PIC X(04).                       
015800                                                                  
015900*-->    Uebergabe an SSFEVN0M (CheckIsEven)                       
016000 01     EVN-LINK-REC.                                             
016100    05  EVN-LINK-HDR.                                             
016200     10 EVN-LINK-CMD             PIC X(02).                       
016300     10 EVN-LINK-RC              PIC S9(04) COMP.                 
016400    05  EVN-LINK-DATA.                                            
016500     10 EVN-LINK-WERT            PIC S9(18) COMP-3.               
016600     10 EVN-LINK-IST-GERADE      PIC 9.                           
016700                                                                  
016800*-->    Uebergabe an SSFEND0M (CheckNotEndsWith)                  
016900 01     END-LINK-REC.                                             
017000    05  END-LINK-HDR.                                             
017100     10 END-LINK-CMD             PIC X(02).                       
017200     10 END-LINK-RC              PIC S9(04) COMP.                 
017300    05  END-LINK-DATA.                                            
017400     10 END-LINK-WERT            PIC X(80).                       
017500     10 END-LINK-ENDUNG          PIC X(10).                       
017600     10 END-LINK-IGNORE-CASE     PIC 9.                           
017700     10 END-LINK-FAILED          PIC 9.                           
017800                                                                  
017900*-->    Uebergabe an SSFRGR0M (RuleGroup)                         
018000 01     RGR-LINK-REC.                                             
018100    05  RGR-LINK-HDR.                                             
018200     10 RGR-LINK-CMD             PIC X(02).                       
018300     10 RGR-LINK-RC              PIC S9(04) COMP.                 
018400    05  RGR-LINK-DATA.                                            
018500     10 RGR-LINK-SG-ANZ          PIC S9(04) COMP.                 
018600     10 RGR-LINK-SG-EINTRAG OCCURS 20.                            
018700        15 RGR-LINK-SG-FAILED    PIC 9.                           
018800        15 RGR-LINK-SG-OPERATOR  PIC X.                           
018900        15 RGR-LINK-SG-REGELANZ  PIC S9(04) COMP.                 
019000        15 RGR-LINK-SG-ACTIONANZ PIC S9(04) COMP.                 
019100     10 RGR-LINK-GRP-FAILED      PIC 9.                           
019200     10 RGR-LINK-GRP-REGELANZ    PIC S9(04) COMP.                 
019300     10 RGR-LINK-GRP-ACTIONANZ   PIC S9(04) COMP.                 
019400                                                                  
019500 PROCEDURE DIVISION.                                              
019600                                                                  
019700******************************************************************
019800* Steuerungs-Section                                              
019900******************************************************************
020000 A100-STEUERUNG SECTION.                                          
020100 A100-00.                                                         
020200     IF  SHOW-VERSION                                             
020300         DISPLAY K-MODUL " VERSION: " K-VERSION                   
020400         STOP RUN                                                 
020500     END-IF                                                       
020600                                                                  
020700     PERFORM B000-VORLAUF                                         
020800     PERFORM B100-VERARBEITUNG                                    
020900     PERFORM B090-ENDE                                            
021000     STOP RUN                                                     
021100     .                                                            
021200 A100-99.                                                         
021300     EXIT.                                                        
021400                                                                  
021500******************************************************************
021600* Vorlauf                                                         
021700******************************************************************
021800 B000-VORLAUF SECTION.                                            
021900 B000-00.                                                         
022000     PERFORM C000-INIT                                            
022100     .                                                            
022200 B000-99.                                                         
022300     EXIT.                                                        
022400                                                                  
022500******************************************************************
022600* Ende                                                            
022700******************************************************************
022800 B090-ENDE SECTION.                                               
022900 B090-00.                                                         
023000     IF  RGR-LINK-GRP-FAILED = ZERO                               
023100         DISPLAY "RULEGROUP BESTANDEN"                            
023200     ELSE                                                         
023300         DISPLAY "RULEGROUP FEHLGESCHLAGEN"                       
023400     END-IF                                                       
023500     MOVE RGR-LINK-GRP-REGELANZ  TO D-NUM4                        
023600     DISPLAY ">>> REGELN INSGESAMT:   " D-NUM4                    
023700     MOVE RGR-LINK-GRP-ACTIONANZ TO D-NUM4                        
023800     DISPLAY ">>> ACTIONS INSGESAMT:  " D-NUM4                    
023900     .                                                            
024000 B090-99.                                                         
024100     EXIT.                                                        
024200                                                                  
024300******************************************************************
024400* Verarbeitung - zwei Demo-Teilgruppen ermitteln und verknuepfen  
024500******************************************************************
024600 B100-VERARBEITUNG SECTION.                                       
024700 B100-00.                                                         
024800**      ---> Teilgruppe 1: CheckIsEven auf K-PRUEFWERT            
024900     MOVE "EV"             TO EVN-LINK-CMD                        
025000     MOVE K-PRUEFWERT       TO EVN-LINK-WERT                      
025100     CALL "SSFEVN0M" USING EVN-LINK-REC                           
025200     MOVE EVN-LINK-IST-GERADE TO RGR-LINK-SG-FAILED(1)            
025300     MOVE SPACE                TO RGR-LINK-SG-OPERATOR(1)         
025400     MOVE 1                     TO RGR-LINK-SG-REGELANZ(1)        
025500     MOVE 0                     TO RGR-LINK-SG-ACTIONANZ(1)       
025600                                                                  
025700**      ---> Teilgruppe 2: CheckNotEndsWith auf K-ENDUNG, UND-    
025800*            verknuepft mit Teilgruppe 1                          
025900     MOVE "EN"             TO END-LINK-CMD                        
026000     MOVE K-ENDUNG          TO END-LINK-WERT                      
026100     MOVE "TEN"             TO END-LINK-ENDUNG                    
026200     MOVE ZERO              TO END-LINK-IGNORE-CASE               
026300     CALL "SSFEND0M" USING END-LINK-REC                           
026400     MOVE END-LINK-FAILED   TO RGR-LINK-SG-FAILED(2)              
026500     MOVE "U"               TO RGR-LINK-SG-OPERATOR(2)            
026600     MOVE 1                  TO RGR-LINK-SG-REGELANZ(2)           
026700     MOVE 1                  TO RGR-LINK-SG-ACTIONANZ(2)          
026800                                                                  
026900     MOVE 2                 TO RGR-LINK-SG-ANZ                    
027000     MOVE "RG"              TO RGR-LINK-CMD                       
027100     CALL "SSFRGR0M" USING RGR-LINK-REC                           
027200                                                                  
027300     IF  RGR-LINK-RC = 9999                                       
027400         DISPLAY "SSFRGR0M - PROGRAMMABBRUCH"                     
027500         SET PRG-ABBRUCH TO TRUE                                  
027600     ELSE                                                         
027700         ADD 1 TO C9-AUFRUFE                                      
027800     END-IF                                                       
027900     .                                                            
028000 B100-99.                                                         
028100     EXIT.                                                        
028200                                                                  
028300******************************************************************
028400* Initialisierung von Feldern und Strukturen                      
028500******************************************************************
028600 C000-INIT SECTION.                                               
028700 C000-00.                                                         
028800     INITIALIZE RGR-LINK-REC                                      
028900     INITIALIZE EVN-LINK-REC                                      
029000     INITIALIZE END-LINK-REC                                      
029100     MOVE ZERO TO PRG-STATUS                                      
029200     .                                                            
029300 C000-99.                                                         
029400     EXIT.                                                        
029500                                                                  
029600******************************************************************
029700* TIMESTAMP erstellen (fuer Protokollzwecke, derzeit ungenutzt)   
029800******************************************************************
029900 U200-TIMESTAMP SECTION.                                          
030000 U200-00.                                                         
030100     ENTER TAL "TIME" USING TAL-TIME                              
030200     MOVE CORR TAL-TIME TO TAL-TIME-D                             
030300     .                                                            
030400 U200-99.                                                         
030500     EXIT.                                                        
030600                                                                  
030700******************************************************************
030800* ENDE Source-Programm                                            
030900******************************************************************
