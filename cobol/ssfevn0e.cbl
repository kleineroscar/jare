000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                  
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                  
000300?SEARCH  =TALLIB                                                  
000400?SEARCH  =ASC2EBC                                                 
000500?SEARCH  =EBC2ASC                                                 
000600?NOLMAP, SYMBOLS, INSPECT                                         
000700?SAVE ALL                                                         
000800?SAVEABEND                                                        
000900?LINES 66                                                         
001000?CHECK 3                                                          
001100                                                                  
001200 IDENTIFICATION DIVISION.                                         
001300                                                                  
001400 PROGRAM-ID.    SSFEVN0M.                                         
001500 AUTHOR.        M. WEISS.                                         
001600 INSTALLATION.  SSF-ANWENDUNGSGRUPPE.                             
001700 DATE-WRITTEN.  1996-06-18.                                       
001800 DATE-COMPILED.                                                   
001900 SECURITY.      NUR FUER INTERNEN GEBRAUCH.                       
002000                                                                  
002100***************************************************************** 
002200* Letzte Aenderung :: 2006-03-07                                  
002300* Letzte Version   :: A.02.01                                     
002400* Kurzbeschreibung :: Pruefung auf gerade Zahl                    
002500* Auftrag          :: SSFNEW-FC3                                  
002600*                                                                 
002700* Aenderungen                                                     
002800*----------------------------------------------------------------*
002900* Vers. | Datum    | von | Kommentar                             *
003000*-------|----------|-----|---------------------------------------*
003100*A.00.00|1996-06-18| wei | Neuerstellung                          
003200*A.01.00|1999-02-23| kl  | Jahr-2000 Pruefung abgeschlossen       
003300*A.01.01|2003-09-02| wei | Vorzeichen wird jetzt ignoriert, vorher
003400*       |          |     | lieferte -2 faelschlich ungerade       
003500*A.02.00|2005-11-14| wei | LINK-WERT auf S9(18) COMP-3 erweitert, 
003600*       |          |     | Pruefwert passte bisher nicht fuer     
003700*       |          |     | 64-Bit-Werte aus dem Aufrufer          
003800*A.02.01|2006-03-07| wei | TAL-TIME auf Standard-JHJJMMTT-Layout  
003900*       |          |     | umgestellt, war hier falsch angelegt   
004000*----------------------------------------------------------------*
004100*                                                                 
004200* Programmbeschreibung                                            
004300* --------------------                                            
004400*                                                                 
004500* Stellt fest, ob ein uebergebener Integerwert gerade ist.        
004600* Verwendet DIVIDE ... REMAINDER, der Divisionsrest entscheidet   
004700* ueber gerade/ungerade; das Vorzeichen des Wertes bleibt         
004800* ausser Betracht.                                                
004900*                                                                 
005000******************************************************************
005100                                                                  
005200 ENVIRONMENT DIVISION.                                            
005300 CONFIGURATION SECTION.                                           
005400 SPECIAL-NAMES.                                                   
005500     SWITCH-15 IS ANZEIGE-VERSION                                 
005600         ON STATUS IS SHOW-VERSION                                
005700     CLASS ALPHNUM IS "0123456789"                                
005800                      "abcdefghijklmnopqrstuvwxyz"                
005900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                
006000                      " .,;-_!$%&/=*+".                           
006100                                                                  
006200 INPUT-OUTPUT SECTION.                                            
006300 FILE-CONTROL.                                                    
006400                                                                  
006500                                                                  
006600 DATA DIVISION.                                                   
006700 FILE SECTION.                                                    
006800                                                                  
006900                                                                  
007000 WORKING-STORAGE SECTION.                                         
007100*----------------------------------------------------------------*
007200* stand-alone Zaehler                                             
007300*----------------------------------------------------------------*
007400 77          C9-PRUEFUNGEN       PIC S9(09) COMP VALUE ZERO.      
007500                                                                  
007600*----------------------------------------------------------------*
007700* Comp-Felder: Praefix Cn mit n = Anzahl Digits                   
007800*----------------------------------------------------------------*
007900 01          COMP-FELDER.                                         
008000     05      C4-REST             PIC S9(04) COMP.                 
008100     05      C4-X.                                                
008200      10                         PIC X VALUE LOW-VALUE.           
008300      10     C4-X2               PIC X.                           
008400     05      C4-NUM REDEFINES C4-X                                
008500                                 PIC S9(04) COMP.                 
008600     05      C9-X.                                                
008700      10                         PIC X VALUE LOW-VALUE.           
008800      10                         PIC X VALUE LOW-VALUE.           
008900      10                         PIC X VALUE LOW-VALUE.           
009000      10     C9-X2               PIC X.                           
009100     05      C9-NUM REDEFINES C9-X                                
009200                                 PIC S9(09) COMP.                 
009300     05      C18-WERT-ABS        PIC S9(18) COMP-3.               
009400                                                                  
009500*----------------------------------------------------------------*
009600* Display-Felder: Praefix D                                       
009700*----------------------------------------------------------------*
009800 01          DISPLAY-FELDER.                                      
009900     05      D-NUM1              PIC  9.                          
010000     05      D-NUM18             PIC  9(18).                      
010100                                                                  
010200*----------------------------------------------------------------*
010300* Felder mit konstantem Inhalt: Praefix K                         
010400*----------------------------------------------------------------*
010500 01          KONSTANTE-FELDER.                                    
010600     05      K-MODUL             PIC X(08) VALUE "SSFEVN0M".      
010700                                                                  
010800*----------------------------------------------------------------*
010900* Conditional-Felder                                              
011000*----------------------------------------------------------------*
011100 01          SCHALTER.                                            
011200     05      PRG-STATUS          PIC 9.                           
011300          88 PRG-OK                          VALUE ZERO.          
011400          88 PRG-ABBRUCH                     VALUE 2.             
011500                                                                  
011600*----------------------------------------------------------------*
011700* Zeit/Datumsfelder mit REDEFINES (vom Modul nicht genutzt, wird  
011800* fuer kuenftige Protokollierung bereitgehalten)                  
011900*----------------------------------------------------------------*
012000 01          TAL-TIME.                                            
012100     05      TAL-JHJJMMTT.                                        
012200      10     TAL-JHJJ            PIC S9(04) COMP.                 
012300      10     TAL-MM              PIC S9(04) COMP.                 
012400      10     TAL-TT              PIC S9(04) COMP.                 
012500     05      TAL-HHMI.                                            
012600      10     TAL-HH              PIC S9(04) COMP.                 
012700      10     TAL-MI              PIC S9(04) COMP.                 
012800     05      TAL-SS              PIC S9(04) COMP.                 
012900     05      TAL-HS              PIC S9(04) COMP.                 
013000     05      TAL-MS              PIC S9(04) COMP.                 
013100                                                                  
013200 01          TAL-TIME-D.                                          
013300     05      TAL-JHJJMMTT.                                        
013400        10   TAL-JHJJ            PIC  9(04).                      
013500        10   TAL-MM              PIC  9(02).                      
013600        10   TAL-TT              PIC  9(02).                      
013700     05      TAL-HHMI.                                            
013800        10   TAL-HH              PIC  9(02).                      
013900        10   TAL-MI              PIC  9(02).                      
014000     05      TAL-SS              PIC  9(02).                      
014100     05      TAL-HS              PIC  9(02).                      
014200     05      TAL-MS              PIC  9(02).                      
014300 01          TAL-TIME-N REDEFINES TAL-TIME-D.                     
014400     05      TAL-TIME-N16        PIC  9(16).                      
014500     05      TAL-TIME-REST       PIC  9(02).                      
014600                                                                  
014700*----------------------------------------------------------------*
014800* weitere Arbeitsfelder                                           
014900*----------------------------------------------------------------*
015000 01          WORK-FELDER.                                         
015100     05      W-DUMMY             PIC X(02).                       
015200                                                                  
015300*-->    Uebergabe aus Hauptprogramm (BR-EVEN-1)                   
015400 01     LINK-REC.                                                 
015500    05  LINK-HDR.                                                 
015600     10 LINK-CMD                 PIC X(02).                       
015700*       "EV" = CheckIsEven pruefen                                
015800     10 LINK-RC                  PIC S9(04) COMP.                 
015900    05  LINK-DATA.                                                
016000     10 LINK-WERT                PIC S9(18) COMP-3.               
016100     10 LINK-IST-GERADE          PIC 9.                           
016200*          0 = gerade (bestanden), 1 = ungerade (fehlgeschlagen)  
016300                                                                  
016400 PROCEDURE DIVISION.                                              
016500                                                                  
016600******************************************************************
016700* Steuerungs-Section                                              
016800******************************************************************
016900 A100-STEUERUNG SECTION.                                          
017000 A100-00.                                                         
017100     IF  SHOW-VERSION                                             
017200         DISPLAY K-MODUL " - SSFNEW-FC3"                          
017300         GOBACK                                                   
017400     END-IF                                                       
017500                                                                  
017600     PERFORM B000-VORLAUF                                         
017700     PERFORM B100-VERARBEITUNG                                    
017800     PERFORM B090-ENDE                                            
017900     GOBACK                                                       
018000     .                                                            
018100 A100-99.                                                         
018200     EXIT.                                                        
018300                                                                  
018400******************************************************************
018500* Vorlauf                                                         
018600******************************************************************
018700 B000-VORLAUF SECTION.                                            
018800 B000-00.                                                         
018900     PERFORM C000-INIT                                            
019000     .                                                            
019100 B000-99.                                                         
019200     EXIT.                                                        
019300                                                                  
019400******************************************************************
019500* Ende                                                            
019600******************************************************************
019700 B090-ENDE SECTION.                                               
019800 B090-00.                                                         
019900     ADD 1 TO C9-PRUEFUNGEN                                       
020000     MOVE ZERO TO LINK-RC                                         
020100     .                                                            
020200 B090-99.                                                         
020300     EXIT.                                                        
020400                                                                  
020500******************************************************************
020600* Verarbeitung - BR-EVEN-1: Divisionsrest durch 2 entscheidet     
020700******************************************************************
020800 B100-VERARBEITUNG SECTION.                                       
020900 B100-00.                                                         
021000     IF  LINK-WERT < ZERO                                         
021100         COMPUTE C18-WERT-ABS = LINK-WERT * -1                    
021200     ELSE                                                         
021300         MOVE LINK-WERT TO C18-WERT-ABS                           
021400     END-IF                                                       
021500                                                                  
021600     DIVIDE C18-WERT-ABS BY 2 GIVING D-NUM18                      
021700                              REMAINDER C4-REST                   
021800                                                                  
021900     IF  C4-REST = ZERO                                           
022000         MOVE ZERO TO LINK-IST-GERADE                             
022100     ELSE                                                         
022200         MOVE 1    TO LINK-IST-GERADE                             
022300     END-IF                                                       
022400     .                                                            
022500 B100-99.                                                         
022600     EXIT.                                                        
022700                                                                  
022800******************************************************************
022900* Initialisierung von Feldern und Strukturen                      
023000******************************************************************
023100 C000-INIT SECTION.                                               
023200 C000-00.                                                         
023300     MOVE ZERO TO C4-REST                                         
023400     MOVE ZERO TO C18-WERT-ABS                                    
023500     .                                                            
023600 C000-99.                                                         
023700     EXIT.                                                        
023800                                                                  
023900******************************************************************
024000* TIMESTAMP erstellen (fuer Protokollzwecke, derzeit ungenutzt)   
024100******************************************************************
024200 U200-TIMESTAMP SECTION.                                          
024300 U200-00.                                                         
024400     ENTER TAL "TIME" USING TAL-TIME                              
024500     MOVE CORR TAL-TIME TO TAL-TIME-D                             
024600     .                                                            
024700 U200-99.                                                         
024800     EXIT.                                                        
024900                                                                  
025000******************************************************************
025100* ENDE Source-Programm                                            
025200******************************************************************
